000100******************************************************************
000110*                                                                *
000120*    PROGRAM:   ACCOPEN                                         *
000130*    PURPOSE:   NEW-USER / NEW-ACCOUNT PROVISIONING BATCH.      *
000140*               READS THE DAY'S NEW-USER FEED (USER-FILE) AND,  *
000150*               FOR EVERY ROW WHOSE ROLE IS 'CLIENT', OPENS ONE  *
000160*               DEPOSIT ACCOUNT WITH A ZERO BALANCE AND APPENDS  *
000170*               IT TO THE ACCOUNT MASTER.  AGENT AND ADMIN ROWS  *
000180*               ARE COUNTED BUT DRAW NO ACCOUNT.                 *
000190*                                                                *
000200*    CHANGE LOG                                                 *
000210*    ----------                                                 *
000220*    14-03-1988  D.HALVERSEN  ORIGINAL WRITE-UP (BALANCE/
000230*                DEPOSIT/WITHDRAWAL IN A SINGLE STEP).
000240*    02-11-1991  R.MARSH      ACB-0114 - SPLIT ACCOUNT-OPENING    ACB-0114
000250*                OUT OF THE POSTING STEP SO A DAY'S NEW-ACCOUNT   ACB-0114
000260*                FEED CAN RUN AHEAD OF THE POSTING BATCH.         ACB-0114
000270*    19-06-1995  R.MARSH      ACB-0289 - ADDED THE AGENT ROLE;    ACB-0289
000280*                AGENT AND ADMIN ROWS SKIP ACCOUNT-OPENING.       ACB-0289
000290*    30-09-1998  T.OKONKWO    ACB-0401 - Y2K: WINDOWED THE        ACB-0401
000300*                2-DIGIT YEAR ON THE OPEN/UPDATE STAMPS.          ACB-0401
000310*    11-02-2004  S.PRAJAPATI  ACB-0558 - ACCOUNT NUMBER BUILD     ACB-0558
000320*                MOVED OUT TO THE ACNOGEN SUBPROGRAM SO THE       ACB-0558
000330*                SUFFIX LOGIC IS SHARED WITH THE TELLER-DESK      ACB-0558
000340*                ON-LINE ACCOUNT-OPENING SCREEN.                  ACB-0558
000350*    22-08-2011  M.OYELARAN   ACB-0703 - ACCOUNT MASTER NOW       ACB-0703
000360*                OPENED EXTEND INSTEAD OF OUTPUT SO A DAY'S       ACB-0703
000370*                NEW-ACCOUNT RUN APPENDS TO YESTERDAY'S FILE.     ACB-0703
000380*                                                                *
000390******************************************************************
000400 IDENTIFICATION DIVISION.
000410 PROGRAM-ID.    ACCOPEN.
000420 AUTHOR.        D. HALVERSEN.
000430 INSTALLATION.  ALBARAKA DATA PROCESSING CENTER.
000440 DATE-WRITTEN.  14-03-1988.
000450 DATE-COMPILED.
000460 SECURITY.      ALBARAKA INTERNAL USE ONLY - NOT FOR DISCLOSURE.
000470******************************************************************
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM.
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540*    USRFILE IS THE DAY'S NEW-USER FEED FROM THE ON-LINE LOGON
000550*    SUBSYSTEM; THIS BATCH ONLY READS IT, NEVER WRITES IT BACK.
000560     SELECT USER-FILE    ASSIGN TO USRFILE
000570            ORGANIZATION IS SEQUENTIAL
000580            FILE STATUS  IS WS-USER-STATUS.
000590*    ACCTFILE IS THE DEPOSIT ACCOUNT MASTER, SHARED WITH BNKTXN.
000600*    ACCOPEN ONLY EVER APPENDS TO IT -- SEE ACB-0703 BELOW.
000610     SELECT ACCOUNT-FILE ASSIGN TO ACCTFILE
000620            ORGANIZATION IS SEQUENTIAL
000630            FILE STATUS  IS WS-ACCOUNT-STATUS.
000640******************************************************************
000650 DATA DIVISION.
000660 FILE SECTION.
000670*    USER-RECORD LAYOUT LIVES IN THE USRREC MEMBER, KEPT IN THE
000680*    SHOP'S COPYBOOK PDS SO THE ON-LINE LOGON SCREENS AND THIS
000690*    BATCH NEVER DRIFT OUT OF STEP ON FIELD WIDTHS.
000700 FD  USER-FILE
000710     RECORDING MODE IS F.
000720 COPY USRREC.
000730*    ACCOUNT-RECORD LAYOUT LIVES IN THE ACTREC MEMBER -- SAME
000740*    MEMBER BNKTXN COPIES FOR ITS OWN ACCOUNT TABLE.
000750 FD  ACCOUNT-FILE
000760     RECORDING MODE IS F.
000770 COPY ACTREC.
000780******************************************************************
000790 WORKING-STORAGE SECTION.
000800*    FILE-STATUS AND END-OF-FILE SWITCHES FOR THE ONE INPUT FILE
000810*    THIS PROGRAM DRIVES A LOOP OVER.  ACCOUNT-FILE NEEDS NO EOF
000820*    SWITCH -- IT IS WRITE-ONLY HERE.
000830 01  WS-FILE-SWITCHES.
000840     05  WS-USER-STATUS         PIC X(02)      VALUE SPACES.
000850     05  WS-ACCOUNT-STATUS      PIC X(02)      VALUE SPACES.
000860     05  WS-USER-EOF            PIC X(01)      VALUE 'N'.
000870         88  USER-FILE-AT-EOF       VALUE 'Y'.
000880*    ACB-0703 - RUN-LOCAL SURROGATE-KEY SEED.  THE NIGHTLY DB2
000890*    RECONCILIATION JOB RENUMBERS ACCT-ID AGAINST THE MASTER
000900*    SEQUENCE; THIS COUNTER ONLY HAS TO BE UNIQUE WITHIN ONE RUN.
000910 01  WS-KEY-FIELDS.
000920     05  WS-NEXT-ACCT-ID        PIC 9(09)      COMP.
000930     05  WS-GEN-ACCOUNT-NUMBER  PIC X(50).
000940*    TODAY'S OPEN/UPDATE STAMP, CCYYMMDDHHMMSS.  ACB-0401 WINDOWS
000950*    THE 2-DIGIT YEAR FROM ACCEPT FROM DATE INTO A 4-DIGIT STAMP.
000960 01  WS-TODAY-YYMMDD            PIC 9(06).
000970 01  WS-TODAY-YYMMDD-R REDEFINES WS-TODAY-YYMMDD.
000980     05  WS-TODAY-YY            PIC 9(02).
000990     05  WS-TODAY-MM            PIC 9(02).
001000     05  WS-TODAY-DD            PIC 9(02).
001010*    RAW CLOCK READ FOR THE STAMP.
001020 01  WS-TODAY-HHMMSS            PIC 9(06).
001030*    HOUR/MINUTE/SECOND BREAKDOWN OF THE RAW CLOCK READ -- SAME
001040*    VIEW BNKTXN KEEPS ON ITS OWN COPY OF THIS FIELD.
001050 01  WS-TODAY-HHMMSS-R REDEFINES WS-TODAY-HHMMSS.
001060     05  WS-TODAY-HH            PIC 9(02).
001070     05  WS-TODAY-MI            PIC 9(02).
001080     05  WS-TODAY-SS            PIC 9(02).
001090 01  WS-STAMP-NOW.
001100     05  WS-STAMP-CCYY          PIC 9(04).
001110     05  WS-STAMP-MM            PIC 9(02).
001120     05  WS-STAMP-DD            PIC 9(02).
001130     05  WS-STAMP-HHMMSS        PIC 9(06).
001140 01  WS-STAMP-NOW-R REDEFINES WS-STAMP-NOW PIC 9(14).
001150*    RUN CONTROL TOTALS -- SEE 900-DISPLAY-TOTALS.
001160 01  WS-RUN-TOTALS.
001170     05  WS-USERS-READ          PIC 9(07)      COMP.
001180     05  WS-ACCOUNTS-OPENED     PIC 9(07)      COMP.
001190     05  WS-USERS-SKIPPED       PIC 9(07)      COMP.
001200*    ONE RESULT LINE PER INPUT ROW -- THE ONLY "REPORT" THIS
001210*    PROGRAM PRODUCES.  ACB-0558 WIDENED THIS TO CARRY THE
001220*    GENERATED ACCOUNT NUMBER.
001230 01  WS-RESULT-LINE.
001240     05  WS-RSLT-EMAIL          PIC X(30).
001250     05  FILLER                 PIC X(01)      VALUE SPACE.
001260     05  WS-RSLT-ACTION         PIC X(20).
001270     05  FILLER                 PIC X(01)      VALUE SPACE.
001280     05  WS-RSLT-ACCT-NO        PIC X(30).
001290******************************************************************
001300 PROCEDURE DIVISION.
001310******************************************************************
001320*    RUN NARRATIVE -- ONE PASS OF USER-FILE, ONE WRITE-OR-SKIP
001330*    DECISION PER ROW, ONE RESULT LINE PER ROW, ONE SET OF
001340*    CONTROL TOTALS AT THE END.  NO REWRITE OF USER-FILE; THE
001350*    ACCOUNT MASTER IS ONLY EVER APPENDED TO, NEVER RESEQUENCED,
001360*    BY THIS PROGRAM.
001370 000-MAIN-PARA.
001380     DISPLAY '*********** ALBARAKA ACCOUNT-OPENING RUN **********'
001390     MOVE ZERO TO WS-USERS-READ WS-ACCOUNTS-OPENED
001400     MOVE ZERO TO WS-USERS-SKIPPED
001410     MOVE ZERO TO WS-NEXT-ACCT-ID
001420     PERFORM 100-OPEN-FILES
001430     PERFORM 110-READ-USER-FILE
001440     PERFORM 200-PROCESS-ONE-USER UNTIL USER-FILE-AT-EOF
001450     PERFORM 900-DISPLAY-TOTALS
001460     PERFORM 800-CLOSE-FILES
001470     STOP RUN.
001480*    OPEN THE TWO MASTERS FOR THIS RUN.
001490 100-OPEN-FILES.
001500     OPEN INPUT  USER-FILE
001510     OPEN EXTEND ACCOUNT-FILE.
001520*       ACB-0703 - EXTEND, NOT OUTPUT -- SEE CHANGE LOG ABOVE.
001530*       OUTPUT WOULD TRUNCATE YESTERDAY'S ACCOUNTS; THIS SHOP
001540*       RUNS ACCOPEN ONCE A DAY AND THE MASTER MUST SURVIVE.
001550*    SEQUENTIAL READ OF USER-FILE, ONE ROW AT A TIME.  FILE
001560*    STATUS EVALUATE FOLLOWS THE SAME '00'/'04'/'10'/OTHER
001570*    PATTERN USED ACROSS THIS SHOP'S BATCH SUITE.
001580 110-READ-USER-FILE.
001590     READ USER-FILE
001600         AT END MOVE 'Y' TO WS-USER-EOF
001610     END-READ
001620     EVALUATE WS-USER-STATUS
001630         WHEN '00'
001640         WHEN '04'
001650             CONTINUE
001660         WHEN '10'
001670             MOVE 'Y' TO WS-USER-EOF
001680         WHEN OTHER
001690             DISPLAY 'ACCOPEN - USER-FILE I/O ERROR, STATUS '
001700                 WS-USER-STATUS
001710             MOVE 'Y' TO WS-USER-EOF
001720     END-EVALUATE.
001730*    ACB-0289 - ONLY A 'CLIENT' ROLE DRAWS AN ACCOUNT.  AGENT AND
001740*    ADMIN ROWS ARE COUNTED IN THE CONTROL TOTALS BUT OTHERWISE
001750*    PASS THROUGH UNTOUCHED -- THIS IS THE PROVISIONING RULE.
001760 200-PROCESS-ONE-USER.
001770     ADD 1 TO WS-USERS-READ
001780     IF USR-ROLE-CLIENT
001790         PERFORM 300-OPEN-ACCOUNT-FOR-USER
001800     ELSE
001810         ADD 1 TO WS-USERS-SKIPPED
001820         MOVE USR-EMAIL(1:30)   TO WS-RSLT-EMAIL
001830         MOVE 'NO ACCOUNT-ROLE' TO WS-RSLT-ACTION
001840         MOVE SPACES            TO WS-RSLT-ACCT-NO
001850         PERFORM 850-DISPLAY-RESULT-LINE
001860     END-IF
001870     PERFORM 110-READ-USER-FILE.
001880*    EXACTLY ONE ACCOUNT IS OPENED HERE PER CLIENT ROW -- THIS
001890*    PARAGRAPH RUNS ONCE PER CLIENT, NEVER LOOPED, SO THE
001900*    ONE-ACCOUNT-PER-CLIENT-AT-CREATION RULE HOLDS BY
001910*    CONSTRUCTION.  OPENING BALANCE IS HARD-ZEROED BELOW; THIS
001920*    PROGRAM NEVER CARRIES AN OPENING DEPOSIT.
001930 300-OPEN-ACCOUNT-FOR-USER.
001940     PERFORM 310-ASSIGN-ACCOUNT-ID
001950     PERFORM 320-STAMP-NOW
001960*       ACB-0558 - THE ACCOUNT NUMBER ITSELF (PREFIX, OPEN-STAMP,
001970*       RANDOM SUFFIX) IS BUILT BY THE SHARED ACNOGEN SUBPROGRAM,
001980*       NOT INLINE HERE -- SEE THAT MEMBER'S OWN CHANGE LOG.
001990     CALL 'ACNOGEN' USING WS-GEN-ACCOUNT-NUMBER
002000     INITIALIZE ACCOUNT-RECORD
002010*       IDENTITY FIELDS -- TIE THE NEW ROW BACK TO THIS RUN'S
002020*       SURROGATE KEY AND TO THE OWNING USER-FILE ROW.
002030     MOVE WS-NEXT-ACCT-ID        TO ACCT-ID
002040     MOVE WS-GEN-ACCOUNT-NUMBER  TO ACCT-NUMBER
002050     MOVE USR-ID                 TO ACCT-USER-ID
002060*       OPENING-STATE FIELDS -- ACB-0114 FIXED THESE AT ZERO/'O'/
002070*       'N' FOR EVERY NEW ACCOUNT; NO OPENING DEPOSIT EVER FLOWS
002080*       THROUGH THIS PROGRAM AND NO NEW ACCOUNT OPENS ON HOLD.
002090     MOVE ZERO                   TO ACCT-BALANCE
002100     MOVE 'O'                    TO ACCT-STATUS
002110     MOVE 'N'                    TO ACCT-HOLD-FLAG
002120*       AUDIT-STAMP FIELDS -- CREATED AND UPDATED ARE IDENTICAL
002130*       AT BIRTH; THEY ONLY DIVERGE ONCE BNKTXN POSTS AGAINST
002140*       THE ROW.
002150     MOVE WS-STAMP-NOW-R         TO ACCT-CREATED-AT
002160     MOVE WS-STAMP-NOW-R         TO ACCT-UPDATED-AT
002170     WRITE ACCOUNT-RECORD
002180     ADD 1 TO WS-ACCOUNTS-OPENED
002190     MOVE USR-EMAIL(1:30)        TO WS-RSLT-EMAIL
002200     MOVE 'ACCOUNT OPENED'       TO WS-RSLT-ACTION
002210     MOVE ACCT-NUMBER(1:30)      TO WS-RSLT-ACCT-NO
002220     PERFORM 850-DISPLAY-RESULT-LINE.
002230*    ACB-0703 - RUN-LOCAL SEQUENCE, NOT THE MASTER KEY SEQUENCE.
002240*    SEE THE WS-KEY-FIELDS NOTE IN WORKING-STORAGE ABOVE.
002250 310-ASSIGN-ACCOUNT-ID.
002260     ADD 1 TO WS-NEXT-ACCT-ID.
002270*    OPEN/UPDATE TIMESTAMP FOR THE NEW ACCOUNT ROW.
002280 320-STAMP-NOW.
002290*       ACB-0401 - WINDOW THE 2-DIGIT YEAR INTO A 4-DIGIT CENTURY
002300*       BEFORE IT GOES INTO THE OPEN/UPDATE STAMP.  BELOW 50 IS
002310*       20XX, 50 AND ABOVE IS 19XX -- SAME WINDOW ACNOGEN USES.
002320     ACCEPT WS-TODAY-YYMMDD FROM DATE
002330     ACCEPT WS-TODAY-HHMMSS FROM TIME
002340     IF WS-TODAY-YY < 50
002350         COMPUTE WS-STAMP-CCYY = 2000 + WS-TODAY-YY
002360     ELSE
002370         COMPUTE WS-STAMP-CCYY = 1900 + WS-TODAY-YY
002380     END-IF
002390     MOVE WS-TODAY-MM     TO WS-STAMP-MM
002400     MOVE WS-TODAY-DD     TO WS-STAMP-DD
002410     MOVE WS-TODAY-HHMMSS TO WS-STAMP-HHMMSS.
002420*    END OF RUN -- BOTH MASTERS CLOSE CLEAN.  USER-FILE IS NEVER
002430*    REWRITTEN BY THIS PROGRAM; ACCOUNT-FILE WAS EXTENDED IN
002440*    PLACE AT 100-OPEN-FILES AND NEEDS NO SEPARATE REWRITE PASS.
002450 800-CLOSE-FILES.
002460     CLOSE USER-FILE
002470     CLOSE ACCOUNT-FILE.
002480*    ONE LINE PER INPUT ROW, CLIENT OR NOT -- THE ONLY "REPORT"
002490*    THIS PROGRAM PRODUCES.
002500 850-DISPLAY-RESULT-LINE.
002510     DISPLAY WS-RSLT-EMAIL ' ' WS-RSLT-ACTION ' ' WS-RSLT-ACCT-NO.
002520*    END-OF-RUN CONTROL TOTALS.  USERS-READ SHOULD ALWAYS EQUAL
002530*    ACCOUNTS-OPENED PLUS USERS-SKIPPED; THE NIGHTLY RECON JOB
002540*    CHECKS THAT ARITHMETIC, NOT THIS PROGRAM.
002550 900-DISPLAY-TOTALS.
002560     DISPLAY '--------- ACCOUNT-OPENING CONTROL TOTALS --------'
002570     DISPLAY 'USER RECORDS READ . . . . . . ' WS-USERS-READ
002580     DISPLAY 'ACCOUNTS OPENED . . . . . . . ' WS-ACCOUNTS-OPENED
002590     DISPLAY 'NON-CLIENT ROWS SKIPPED . . . ' WS-USERS-SKIPPED.
