000100******************************************************************
000110*                                                                *
000120*    PROGRAM:   BNKTXN                                          *
000130*    PURPOSE:   TRANSACTION AUTHORIZATION AND BALANCE-POSTING    *
000140*               ENGINE FOR THE DEPOSIT ACCOUNT LEDGER.  READS    *
000150*               A BATCH OF TRANCODE REQUESTS (DEPOSIT, WITHDRAW, *
000160*               TRANSFER, APPROVE, REJECT, LISTPEND, BALCHK),    *
000170*               POSTS OR QUEUES EACH ONE, AND REWRITES THE       *
000180*               ACCOUNT AND TRANSACTION MASTERS IN FULL AT END   *
000190*               OF RUN.  BALCHK IS READ-ONLY -- IT NEVER TOUCHES *
000200*               A BALANCE, IT ONLY REPORTS ONE.                  *
000210*                                                                *
000220*    CHANGE LOG                                                 *
000230*    ----------                                                 *
000240*    14-03-1988  D.HALVERSEN  ORIGINAL WRITE-UP -- BALANCE,
000250*                DEPOSIT AND WITHDRAWAL EACH ON THEIR OWN CARD
000260*                FILE, ONE RECORD PER RUN.
000270*    02-11-1991  R.MARSH      ACB-0114 - REBUILT AS A TRANCODE    ACB-0114
000280*                DRIVEN ENGINE SO MORE THAN ONE POSTING PER RUN   ACB-0114
000290*                IS POSSIBLE; ADDED THE PENDING QUEUE FOR ITEMS   ACB-0114
000300*                OVER THE VALIDATION THRESHOLD.                   ACB-0114
000310*    19-06-1995  R.MARSH      ACB-0289 - ADDED THE TRANSFER       ACB-0289
000320*                TRANCODE; SOURCE DEBIT AND BENEFICIARY CREDIT    ACB-0289
000330*                ARE NOW POSTED AS ONE PAIR OR NOT AT ALL.        ACB-0289
000340*    30-09-1998  T.OKONKWO    ACB-0401 - Y2K: WINDOWED THE        ACB-0401
000350*                2-DIGIT YEAR ON THE UPDATE STAMPS.               ACB-0401
000360*    11-02-2004  S.PRAJAPATI  ACB-0558 - ACCOUNT AND TRANSACTION  ACB-0558
000370*                MASTERS WIDENED TO S9(17)V99 BALANCE/AMOUNT AND  ACB-0558
000380*                MOVED TO AN IN-MEMORY SEARCH ALL TABLE -- THIS   ACB-0558
000390*                SHOP STILL HAS NO KSDS SUPPORT FOR EITHER FILE.  ACB-0558
000400*    22-08-2011  M.OYELARAN   ACB-0703 - APPROVE NO LONGER WRITES ACB-0703
000410*                A SEPARATE 'APPROVED' ROW BEFORE 'COMPLETED' --  ACB-0703
000420*                SEE THE NOTE AT 640-APPROVE-TXN BELOW.           ACB-0703
000430*    09-01-2016  F.ADEYEMI    ACB-0844 - LISTPEND TRANCODE ADDED  ACB-0844
000440*                FOR THE AGENT DESK'S MORNING REVIEW QUEUE.       ACB-0844
000450*    17-05-2019  F.ADEYEMI    ACB-0901 - BALCHK TRANCODE ADDED.   ACB-0901
000460*                AGENT DESK WANTED A BALANCE LOOKUP THAT DOES NOT ACB-0901
000470*                REQUIRE THE CALLER TO KNOW THE SURROGATE ACCT-ID ACB-0901
000480*                -- LOOKUP MAY NOW KEY ON ACCT-ID, ON THE OWNING  ACB-0901
000490*                USER-ID, OR ON THE ACCOUNT NUMBER ITSELF.  SEE   ACB-0901
000500*                TRQ-LOOKUP-TYPE AND PARAGRAPHS 501-504/670 BELOW.ACB-0901
000510*                                                                *
000520******************************************************************
000530 IDENTIFICATION DIVISION.
000540 PROGRAM-ID.    BNKTXN.
000550 AUTHOR.        D. HALVERSEN.
000560 INSTALLATION.  ALBARAKA DATA PROCESSING CENTER.
000570 DATE-WRITTEN.  14-03-1988.
000580 DATE-COMPILED.
000590 SECURITY.      ALBARAKA INTERNAL USE ONLY - NOT FOR DISCLOSURE.
000600******************************************************************
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630 SPECIAL-NAMES.
000640     C01 IS TOP-OF-FORM.
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670*    ACCTFILE IS THE SAME DEPOSIT ACCOUNT MASTER ACCOPEN APPENDS
000680*    TO.  THIS PROGRAM READS IT IN WHOLE, POSTS AGAINST THE
000690*    IN-MEMORY COPY, AND REWRITES IT IN WHOLE AT 850.
000700     SELECT ACCOUNT-FILE     ASSIGN TO ACCTFILE
000710            ORGANIZATION IS SEQUENTIAL
000720            FILE STATUS  IS WS-ACCT-FILE-STATUS.
000730*    TRANFILE IS THE TRANSACTION LEDGER -- EVERY DEPOSIT,
000740*    WITHDRAWAL, TRANSFER AND PENDING ROW THIS SHOP HAS EVER
000750*    POSTED OR QUEUED.
000760     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
000770            ORGANIZATION IS SEQUENTIAL
000780            FILE STATUS  IS WS-TXN-FILE-STATUS.
000790*    TXNREQ IS THE DAY'S TRANCODE CARD DECK -- THE BATCH
000800*    STAND-IN FOR THE ON-LINE TELLER/AGENT SCREENS.
000810     SELECT TXN-REQUEST-FILE ASSIGN TO TXNREQ
000820            ORGANIZATION IS SEQUENTIAL
000830            FILE STATUS  IS WS-REQ-FILE-STATUS.
000840******************************************************************
000850 DATA DIVISION.
000860 FILE SECTION.
000870*    ACCOUNT-RECORD LAYOUT IS THE ACTREC MEMBER -- SAME COPYBOOK
000880*    ACCOPEN SHARES, SO BOTH PROGRAMS SEE IDENTICAL FIELD WIDTHS.
000890 FD  ACCOUNT-FILE
000900     RECORDING MODE IS F.
000910 COPY ACTREC.
000920*    TRANSACTION-RECORD LAYOUT IS THE TXNREC MEMBER.
000930 FD  TRANSACTION-FILE
000940     RECORDING MODE IS F.
000950 COPY TXNREC.
000960 FD  TXN-REQUEST-FILE
000970     RECORD CONTAINS 120 CHARACTERS
000980     RECORDING MODE IS F.
000990*       ONE TRANCODE CARD PER REQUESTED ACTION.  THIS IS THE
001000*       BATCH STAND-IN FOR THE ON-LINE TELLER/AGENT SCREENS --
001010*       SEE ACB-0114 ABOVE.
001020 01  TXN-REQUEST-IO.
001030     05  TRQ-ACTION             PIC X(08).
001040         88  TRQ-IS-DEPOSIT         VALUE 'DEPOSIT'.
001050         88  TRQ-IS-WITHDRAWAL      VALUE 'WITHDRAW'.
001060         88  TRQ-IS-TRANSFER        VALUE 'TRANSFER'.
001070         88  TRQ-IS-APPROVE         VALUE 'APPROVE'.
001080         88  TRQ-IS-REJECT          VALUE 'REJECT'.
001090         88  TRQ-IS-LISTPEND        VALUE 'LISTPEND'.
001100         88  TRQ-IS-BALCHK          VALUE 'BALCHK'.
001110*       CARRIED ON EVERY TRANCODE EXCEPT APPROVE/REJECT, WHICH
001120*       IDENTIFY THEIR TARGET BY TRQ-TXN-ID INSTEAD.
001130     05  TRQ-ACCOUNT-ID         PIC 9(09).
001140*       ONLY MEANINGFUL ON A TRANSFER CARD.
001150     05  TRQ-BENEFICIARY-ID     PIC 9(09).
001160*       UNSIGNED ON THE CARD -- THE SIGN CONVENTION IS APPLIED
001170*       INSIDE 610/620/630, NEVER ON THE INPUT ITSELF.
001180     05  TRQ-AMOUNT             PIC 9(15)V99.
001190*       ONLY MEANINGFUL ON APPROVE/REJECT CARDS.
001200     05  TRQ-TXN-ID             PIC 9(09).
001210*       ACB-0901 - BALCHK KEY SELECTOR.  'I' = LOOK UP BY THE
001220*       TRQ-ACCOUNT-ID ABOVE (THE ORIGINAL PATH), 'U' = LOOK UP
001230*       BY THE OWNING USER'S ID, 'N' = LOOK UP BY THE ACCOUNT
001240*       NUMBER STRING.  BLANK ON EVERY OTHER TRANCODE.
001250     05  TRQ-LOOKUP-TYPE        PIC X(01).
001260         88  TRQ-LOOKUP-BY-ACCT-ID  VALUE 'I'.
001270         88  TRQ-LOOKUP-BY-USER     VALUE 'U'.
001280         88  TRQ-LOOKUP-BY-NUMBER   VALUE 'N'.
001290     05  TRQ-LOOKUP-USER-ID     PIC 9(09).
001300     05  TRQ-LOOKUP-ACCT-NUMBER PIC X(50).
001310     05  FILLER                 PIC X(08).
001320******************************************************************
001330 WORKING-STORAGE SECTION.
001340*    ONE FILE-STATUS FIELD AND ONE EOF SWITCH PER SEQUENTIAL FILE
001350*    -- THIS SHOP HAS NEVER COMBINED THE TWO INTO A SINGLE ITEM.
001360 01  WS-FILE-SWITCHES.
001370     05  WS-ACCT-FILE-STATUS    PIC X(02)   VALUE SPACES.
001380     05  WS-TXN-FILE-STATUS     PIC X(02)   VALUE SPACES.
001390     05  WS-REQ-FILE-STATUS     PIC X(02)   VALUE SPACES.
001400     05  WS-ACCT-EOF            PIC X(01)   VALUE 'N'.
001410         88  ACCOUNT-FILE-AT-EOF    VALUE 'Y'.
001420     05  WS-TXN-EOF             PIC X(01)   VALUE 'N'.
001430         88  TXN-FILE-AT-EOF        VALUE 'Y'.
001440     05  WS-REQ-EOF             PIC X(01)   VALUE 'N'.
001450         88  REQUEST-FILE-AT-EOF    VALUE 'Y'.
001460
001470*    ACCOUNT MASTER TABLE -- LOADED ONCE FROM ACCOUNT-FILE, KEPT
001480*    SORTED ON ACT-TBL-ID, SEARCHED ALL FOR EVERY POSTING.  THE
001490*    FILE ITSELF CARRIES NO KSDS SUPPORT IN THIS SHOP.
001500 01  ACT-TABLE-AREA.
001510     05  ACT-TABLE-COUNT        PIC 9(05)   COMP VALUE ZERO.
001520     05  ACT-TABLE.
001530         10  ACT-TBL-ENTRY OCCURS 1 TO 5000 TIMES
001540                 DEPENDING ON ACT-TABLE-COUNT
001550                 ASCENDING KEY IS ACT-TBL-ID
001560                 INDEXED BY ACT-IDX ACT-IDX-B.
001570*               SURROGATE KEY -- THE TABLE'S SORT/SEARCH KEY.
001580             15  ACT-TBL-ID         PIC S9(09)    COMP-3.
001590*               CALLER-FACING NUMBER STRING; NEVER THE KEY.
001600             15  ACT-TBL-NUMBER     PIC X(50).
001610*               OWNING USER'S SURROGATE KEY -- ACB-0901 LOOKUP.
001620             15  ACT-TBL-USER-ID    PIC S9(09)    COMP-3.
001630*               SIGNED -- A WITHDRAWAL OR TRANSFER DEBIT POSTS
001640*               A NEGATIVE DELTA AGAINST THIS FIELD AT 510.
001650             15  ACT-TBL-BALANCE    PIC S9(17)V99 COMP-3.
001660             15  ACT-TBL-STATUS     PIC X(01).
001670             15  ACT-TBL-HOLD-FLAG  PIC X(01).
001680*               BOTH STAMPS ARE CCYYMMDDHHMMSS, NEVER REPACKED.
001690             15  ACT-TBL-CREATED-AT PIC X(14).
001700             15  ACT-TBL-UPDATED-AT PIC X(14).
001710
001720*    TRANSACTION LEDGER TABLE -- LOADED FROM TRANSACTION-FILE,
001730*    KEPT SORTED ON TXN-TBL-ID.  NEW ENTRIES ARE APPENDED AT THE
001740*    TAIL WITH STRICTLY INCREASING IDS SO THE SORT ORDER HOLDS.
001750 01  TXN-TABLE-AREA.
001760     05  TXN-TABLE-COUNT        PIC 9(05)   COMP VALUE ZERO.
001770     05  TXN-TABLE.
001780         10  TXN-TBL-ENTRY OCCURS 1 TO 9999 TIMES
001790                 DEPENDING ON TXN-TABLE-COUNT
001800                 ASCENDING KEY IS TXN-TBL-ID
001810                 INDEXED BY TXN-IDX.
001820             15  TXN-TBL-ID           PIC S9(09)    COMP-3.
001830             15  TXN-TBL-ACCOUNT-ID   PIC S9(09)    COMP-3.
001840*                 'DEPOSIT', 'WITHDRAWAL', OR 'TRANSFER' --
001850*                 DRIVES EVERY EVALUATE IN 640-APPROVE-TXN.
001860             15  TXN-TBL-TYPE         PIC X(10).
001870*                 ALWAYS STORED POSITIVE; THE POSTING SIGN IS
001880*                 APPLIED AT THE MOMENT OF POSTING, NOT HERE.
001890             15  TXN-TBL-AMOUNT       PIC S9(17)V99 COMP-3.
001900*                 'PENDING', 'COMPLETED', OR 'REJECTED'.
001910             15  TXN-TBL-STATUS       PIC X(09).
001920             15  TXN-TBL-JUSTIF-PATH  PIC X(200).
001930*                 ZERO UNLESS TXN-TBL-TYPE IS 'TRANSFER'.
001940             15  TXN-TBL-BENEF-ID     PIC S9(09)    COMP-3.
001950             15  TXN-TBL-CREATED-AT   PIC X(14).
001960             15  TXN-TBL-UPDATED-AT   PIC X(14).
001970
001980*    TODAY'S UPDATE STAMP, CCYYMMDDHHMMSS.  ACB-0401 WINDOWS THE
001990*    2-DIGIT YEAR FROM ACCEPT FROM DATE INTO A 4-DIGIT CENTURY.
002000 01  WS-TODAY-YYMMDD            PIC 9(06).
002010 01  WS-TODAY-YYMMDD-R REDEFINES WS-TODAY-YYMMDD.
002020     05  WS-TODAY-YY            PIC 9(02).
002030     05  WS-TODAY-MM            PIC 9(02).
002040     05  WS-TODAY-DD            PIC 9(02).
002050 01  WS-TODAY-HHMMSS            PIC 9(06).
002060*    HOUR/MINUTE/SECOND BREAKDOWN OF THE RAW CLOCK READ -- KEPT
002070*    FOR THE SAME REASON ACNOGEN KEEPS ONE; THE SUFFIX-BUILD AND
002080*    STAMP ROUTINES IN THIS SHOP HAVE ALWAYS CARRIED THIS VIEW.
002090 01  WS-TODAY-HHMMSS-R REDEFINES WS-TODAY-HHMMSS.
002100     05  WS-TODAY-HH            PIC 9(02).
002110     05  WS-TODAY-MI            PIC 9(02).
002120     05  WS-TODAY-SS            PIC 9(02).
002130 01  WS-STAMP-NOW.
002140     05  WS-STAMP-CCYY          PIC 9(04).
002150     05  WS-STAMP-MM            PIC 9(02).
002160     05  WS-STAMP-DD            PIC 9(02).
002170     05  WS-STAMP-HHMMSS        PIC 9(06).
002180 01  WS-STAMP-NOW-R REDEFINES WS-STAMP-NOW PIC 9(14).
002190
002200*    LOOKUP AND SEARCH WORK FIELDS.  ACB-0901 ADDED THE USER-ID
002210*    AND ACCOUNT-NUMBER KEYS SO BALCHK CAN FIND AN ACCOUNT BY
002220*    WHICHEVER IDENTIFIER THE CALLER ACTUALLY HAS ON HAND.
002230 01  WS-LOOKUP-FIELDS.
002240     05  WS-LOOKUP-ACCT-ID      PIC S9(09)   COMP-3.
002250     05  WS-LOOKUP-BENEF-ID     PIC S9(09)   COMP-3.
002260     05  WS-LOOKUP-TXN-ID       PIC S9(09)   COMP-3.
002270     05  WS-LOOKUP-USER-ID      PIC S9(09)   COMP-3.
002280     05  WS-LOOKUP-NUMBER       PIC X(50).
002290     05  WS-SRC-ACT-IDX         PIC 9(05)    COMP.
002300     05  WS-BEN-ACT-IDX         PIC 9(05)    COMP.
002310     05  WS-ACCOUNT-FOUND-SW    PIC X(01)    VALUE 'N'.
002320         88  WS-ACCOUNT-FOUND       VALUE 'Y'.
002330         88  WS-ACCOUNT-NOT-FOUND   VALUE 'N'.
002340     05  WS-BENEF-FOUND-SW      PIC X(01)    VALUE 'N'.
002350         88  WS-BENEF-FOUND         VALUE 'Y'.
002360         88  WS-BENEF-NOT-FOUND     VALUE 'N'.
002370     05  WS-TXN-FOUND-SW        PIC X(01)    VALUE 'N'.
002380         88  WS-TXN-FOUND           VALUE 'Y'.
002390         88  WS-TXN-NOT-FOUND       VALUE 'N'.
002400
002410*    ACB-0114 - WS-THRESHOLD-AMT IS THE VALIDATION CEILING; AT
002420*    OR BELOW IT A TRANCODE POSTS IMMEDIATELY, ABOVE IT THE
002430*    ENTRY PARKS IN PENDING.  KEPT AT THE 77-LEVEL PER SHOP
002440*    CONVENTION FOR A LONE RUN CONSTANT.
002450 77  WS-THRESHOLD-AMT           PIC S9(17)V99 COMP-3
002460             VALUE 10000.00.
002470*    NEW-TRANSACTION BUILD FIELDS -- ONE SET, REUSED ACROSS
002480*    610/620/630 AND 700 WHILE A SINGLE NEW LEDGER ROW IS BEING
002490*    ASSEMBLED.  WS-AUTO-SW CARRIES 700-APPLY-THRESHOLD'S VERDICT
002500*    BACK TO THE CALLING PARAGRAPH.
002510 01  WS-NEW-TXN-FIELDS.
002520     05  WS-NEXT-TXN-ID         PIC S9(09)   COMP-3 VALUE ZERO.
002530     05  WS-NEW-TXN-IDX         PIC 9(05)    COMP.
002540     05  WS-NEW-TXN-AMOUNT      PIC S9(17)V99 COMP-3.
002550     05  WS-POST-DELTA          PIC S9(17)V99 COMP-3.
002560     05  WS-AUTO-SW             PIC X(01).
002570         88  WS-AUTO-APPROVED       VALUE 'Y'.
002580         88  WS-NOT-AUTO-APPROVED   VALUE 'N'.
002590
002600*    RUN CONTROL TOTALS -- SEE 900-DISPLAY-TOTALS.  ONLY COMPLETED
002610*    POSTINGS ADD TO THE COUNT/AMOUNT PAIRS; A PENDING ROW ADDS
002620*    ONLY TO WS-PENDING-CT UNTIL IT IS LATER APPROVED OR REJECTED.
002630 01  WS-RUN-TOTALS.
002640     05  WS-DEP-COMPLETED-CT    PIC 9(07)    COMP.
002650     05  WS-DEP-COMPLETED-AMT   PIC S9(17)V99 COMP-3.
002660     05  WS-WDR-COMPLETED-CT    PIC 9(07)    COMP.
002670     05  WS-WDR-COMPLETED-AMT   PIC S9(17)V99 COMP-3.
002680     05  WS-TRF-COMPLETED-CT    PIC 9(07)    COMP.
002690     05  WS-TRF-COMPLETED-AMT   PIC S9(17)V99 COMP-3.
002700     05  WS-PENDING-CT          PIC 9(07)    COMP.
002710
002720*    ONE DISPLAY LINE PER PROCESSED TRANCODE -- THE ONLY
002730*    "REPORT" THIS PROGRAM PRODUCES.  EDITED AMOUNT FIELD
002740*    FOLLOWS THE SHOP'S USUAL ZERO-SUPPRESSED DISPLAY PIC.
002750 01  WS-RESULT-LINE.
002760*       TRANCODE NAME ECHOED BACK, 'DEPOSIT'/'TRANSFER'/ETC.
002770     05  WS-RSLT-ACTION         PIC X(10).
002780     05  FILLER                 PIC X(01)   VALUE SPACE.
002790*       ACCT-ID OR TXN-ID, WHICHEVER THE TRANCODE KEYS ON.
002800     05  WS-RSLT-ACCT-ED        PIC Z(8)9.
002810     05  FILLER                 PIC X(01)   VALUE SPACE.
002820     05  WS-RSLT-AMOUNT-ED      PIC Z(14)9.99.
002830     05  FILLER                 PIC X(01)   VALUE SPACE.
002840*       'COMPLETED', 'PENDING', OR 'REJECTED'.
002850     05  WS-RSLT-STATUS         PIC X(09).
002860     05  FILLER                 PIC X(01)   VALUE SPACE.
002870*       BLANK UNLESS THE TRANCODE WAS REJECTED.
002880     05  WS-RSLT-REASON         PIC X(30).
002890 01  WS-TOTAL-AMOUNT-ED         PIC Z(14)9.99.
002900******************************************************************
002910 PROCEDURE DIVISION.
002920******************************************************************
002930*    RUN NARRATIVE -- LOAD BOTH MASTERS INTO MEMORY, DRIVE THE
002940*    TRANCODE CARD DECK ONE CARD AT A TIME, THEN REWRITE BOTH
002950*    MASTERS IN FULL.  NEITHER MASTER IS EVER RANDOM-ACCESSED;
002960*    ACB-0558 MOVED THIS SHOP TO THE IN-MEMORY SEARCH ALL TABLE
002970*    APPROACH BECAUSE NEITHER FILE HAS KSDS SUPPORT HERE.
002980 000-MAIN-PARA.
002990     DISPLAY '*********** ALBARAKA TRANSACTION POSTING RUN ******'
003000     INITIALIZE WS-RUN-TOTALS
003010     PERFORM 100-OPEN-FILES
003020     PERFORM 111-READ-ACCOUNT-FILE
003030     PERFORM 110-LOAD-ACCOUNT-TABLE UNTIL ACCOUNT-FILE-AT-EOF
003040     PERFORM 121-READ-TRANSACTION-FILE
003050     PERFORM 120-LOAD-TRANSACTION-TABLE UNTIL TXN-FILE-AT-EOF
003060     PERFORM 130-READ-REQUEST-FILE
003070     PERFORM 200-PROCESS-ONE-REQUEST UNTIL REQUEST-FILE-AT-EOF
003080     PERFORM 850-REWRITE-ACCOUNT-FILE
003090     PERFORM 860-REWRITE-TRANSACTION-FILE
003100     PERFORM 900-DISPLAY-TOTALS
003110     PERFORM 990-CLOSE-FILES
003120     STOP RUN.
003130*    ALL THREE FILES OPEN INPUT FOR THE LOAD PASS.  THE TWO
003140*    MASTERS ARE RE-OPENED OUTPUT LATER, AT 850/860, ONCE THE
003150*    IN-MEMORY TABLES CARRY THE RUN'S FINAL STATE.
003160 100-OPEN-FILES.
003170     OPEN INPUT ACCOUNT-FILE
003180     OPEN INPUT TRANSACTION-FILE
003190     OPEN INPUT TXN-REQUEST-FILE.
003200*    ACB-0558 - ONE PASS OF ACCOUNT-FILE INTO ACT-TABLE-AREA.
003210*    THE TABLE'S ASCENDING KEY IS ACT-TBL-ID, SO THIS SHOP KEEPS
003220*    THE MASTER FILE ITSELF IN ACT-ID ORDER -- SEARCH ALL BREAKS
003230*    SILENTLY IF THE LOAD ORDER EVER DRIFTS OUT OF SEQUENCE.
003240 110-LOAD-ACCOUNT-TABLE.
003250*    FIELD-BY-FIELD LOAD OF ONE RECORD INTO THE NEXT TABLE SLOT --
003260*    THE MIRROR IMAGE OF 855-REWRITE-ONE-ACCOUNT BELOW.
003270     ADD 1 TO ACT-TABLE-COUNT
003280     MOVE ACCT-ID          TO ACT-TBL-ID(ACT-TABLE-COUNT)
003290     MOVE ACCT-NUMBER      TO ACT-TBL-NUMBER(ACT-TABLE-COUNT)
003300     MOVE ACCT-USER-ID     TO ACT-TBL-USER-ID(ACT-TABLE-COUNT)
003310     MOVE ACCT-BALANCE     TO ACT-TBL-BALANCE(ACT-TABLE-COUNT)
003320     MOVE ACCT-STATUS      TO ACT-TBL-STATUS(ACT-TABLE-COUNT)
003330     MOVE ACCT-HOLD-FLAG   TO ACT-TBL-HOLD-FLAG(ACT-TABLE-COUNT)
003340     MOVE ACCT-CREATED-AT  TO ACT-TBL-CREATED-AT(ACT-TABLE-COUNT)
003350     MOVE ACCT-UPDATED-AT  TO ACT-TBL-UPDATED-AT(ACT-TABLE-COUNT)
003360     PERFORM 111-READ-ACCOUNT-FILE.
003370*    FILE-STATUS EVALUATE FOLLOWS THE SAME '00'/'04'/'10'/OTHER
003380*    PATTERN AS EVERY OTHER SEQUENTIAL READ IN THIS SHOP.
003390 111-READ-ACCOUNT-FILE.
003400     READ ACCOUNT-FILE
003410         AT END MOVE 'Y' TO WS-ACCT-EOF
003420     END-READ
003430     EVALUATE WS-ACCT-FILE-STATUS
003440         WHEN '00'
003450         WHEN '04'
003460             CONTINUE
003470         WHEN '10'
003480             MOVE 'Y' TO WS-ACCT-EOF
003490         WHEN OTHER
003500             DISPLAY 'BNKTXN - ACCOUNT-FILE I/O ERROR, STATUS '
003510                 WS-ACCT-FILE-STATUS
003520             MOVE 'Y' TO WS-ACCT-EOF
003530     END-EVALUATE.
003540*    SAME PATTERN AS 110/111 ABOVE, FOR THE TRANSACTION LEDGER.
003550*    THE RUNNING WS-NEXT-TXN-ID PICKS UP WHERE THE LAST ROW ON
003560*    FILE LEFT OFF, SO NEW TRANCODES IN THIS RUN NEVER COLLIDE
003570*    WITH AN ID ALREADY ON THE MASTER.
003580 120-LOAD-TRANSACTION-TABLE.
003590*    MIRROR IMAGE OF 865-REWRITE-ONE-TRANSACTION BELOW.
003600     ADD 1 TO TXN-TABLE-COUNT
003610     MOVE TXN-ID                TO TXN-TBL-ID(TXN-TABLE-COUNT)
003620     MOVE TXN-ACCOUNT-ID         TO
003630         TXN-TBL-ACCOUNT-ID(TXN-TABLE-COUNT)
003640     MOVE TXN-TYPE               TO TXN-TBL-TYPE(TXN-TABLE-COUNT)
003650     MOVE TXN-AMOUNT              TO
003660         TXN-TBL-AMOUNT(TXN-TABLE-COUNT)
003670     MOVE TXN-STATUS              TO
003680         TXN-TBL-STATUS(TXN-TABLE-COUNT)
003690*       JUSTIFICATION-PATH CARRIES A DOCUMENT REFERENCE FOR A
003700*       HIGH-VALUE ITEM; MOST ROWS CARRY IT BLANK.
003710     MOVE TXN-JUSTIFICATION-PATH TO
003720         TXN-TBL-JUSTIF-PATH(TXN-TABLE-COUNT)
003730     MOVE TXN-BENEFICIARY-ACCT-ID TO
003740         TXN-TBL-BENEF-ID(TXN-TABLE-COUNT)
003750     MOVE TXN-CREATED-AT          TO
003760         TXN-TBL-CREATED-AT(TXN-TABLE-COUNT)
003770     MOVE TXN-UPDATED-AT          TO
003780         TXN-TBL-UPDATED-AT(TXN-TABLE-COUNT)
003790*       CARRY THE HIGHEST ID SEEN ON FILE FORWARD AS THE SEED
003800*       FOR 710-ASSIGN-NEW-TXN-ID'S COUNTER.
003810     MOVE TXN-TBL-ID(TXN-TABLE-COUNT) TO WS-NEXT-TXN-ID
003820     PERFORM 121-READ-TRANSACTION-FILE.
003830*    SAME FILE-STATUS PATTERN AS 111-READ-ACCOUNT-FILE ABOVE.
003840 121-READ-TRANSACTION-FILE.
003850     READ TRANSACTION-FILE
003860         AT END MOVE 'Y' TO WS-TXN-EOF
003870     END-READ
003880     EVALUATE WS-TXN-FILE-STATUS
003890         WHEN '00'
003900         WHEN '04'
003910             CONTINUE
003920         WHEN '10'
003930             MOVE 'Y' TO WS-TXN-EOF
003940         WHEN OTHER
003950             DISPLAY 'BNKTXN - TRANSACTN-FILE I/O ERROR, STATUS '
003960                 WS-TXN-FILE-STATUS
003970             MOVE 'Y' TO WS-TXN-EOF
003980     END-EVALUATE.
003990*    ONE TRANCODE CARD PER READ.  END-OF-DECK DRIVES THE MAIN
004000*    LOOP TO A STOP THE SAME AS THE TWO MASTER-LOAD LOOPS DO.
004010 130-READ-REQUEST-FILE.
004020     READ TXN-REQUEST-FILE
004030         AT END MOVE 'Y' TO WS-REQ-EOF
004040     END-READ
004050     EVALUATE WS-REQ-FILE-STATUS
004060         WHEN '00'
004070         WHEN '04'
004080             CONTINUE
004090         WHEN '10'
004100             MOVE 'Y' TO WS-REQ-EOF
004110         WHEN OTHER
004120             DISPLAY 'BNKTXN - TXNREQ FILE I/O ERROR, STATUS '
004130                 WS-REQ-FILE-STATUS
004140             MOVE 'Y' TO WS-REQ-EOF
004150     END-EVALUATE.
004160*    ONE-CARD-ONE-TRANCODE DISPATCH.  ACB-0114 ESTABLISHED THIS
004170*    EVALUATE-TRUE SHAPE; ACB-0289, ACB-0844 AND ACB-0901 EACH
004180*    ADDED ONE MORE WHEN-CLAUSE WITHOUT DISTURBING THE OTHERS.
004190 200-PROCESS-ONE-REQUEST.
004200     EVALUATE TRUE
004210         WHEN TRQ-IS-DEPOSIT
004220             PERFORM 610-CREATE-DEPOSIT
004230         WHEN TRQ-IS-WITHDRAWAL
004240             PERFORM 620-CREATE-WITHDRAWAL
004250         WHEN TRQ-IS-TRANSFER
004260             PERFORM 630-CREATE-TRANSFER
004270         WHEN TRQ-IS-APPROVE
004280             PERFORM 640-APPROVE-TXN
004290         WHEN TRQ-IS-REJECT
004300             PERFORM 650-REJECT-TXN
004310         WHEN TRQ-IS-LISTPEND
004320             PERFORM 660-LIST-PENDING
004330         WHEN TRQ-IS-BALCHK
004340*               ACB-0901 - BALANCE INQUIRY.  READ-ONLY; NO TABLE
004350*               ROW IS EVER CHANGED BY THIS WHEN-CLAUSE.
004360             PERFORM 670-BALANCE-INQUIRY
004370         WHEN OTHER
004380             DISPLAY 'BNKTXN - UNKNOWN TRANCODE ' TRQ-ACTION
004390     END-EVALUATE
004400     PERFORM 130-READ-REQUEST-FILE.
004410 300-STAMP-NOW.
004420*       ACB-0401 - WINDOW THE 2-DIGIT YEAR INTO A 4-DIGIT
004430*       CENTURY BEFORE IT GOES INTO THE UPDATE STAMP.
004440     ACCEPT WS-TODAY-YYMMDD FROM DATE
004450     ACCEPT WS-TODAY-HHMMSS FROM TIME
004460     IF WS-TODAY-YY < 50
004470         COMPUTE WS-STAMP-CCYY = 2000 + WS-TODAY-YY
004480     ELSE
004490         COMPUTE WS-STAMP-CCYY = 1900 + WS-TODAY-YY
004500     END-IF
004510     MOVE WS-TODAY-MM     TO WS-STAMP-MM
004520     MOVE WS-TODAY-DD     TO WS-STAMP-DD
004530     MOVE WS-TODAY-HHMMSS TO WS-STAMP-HHMMSS.
004540*    LOOK UP BY ACT-TBL-ID -- THE TABLE'S ASCENDING KEY, SO THIS
004550*    IS THE ONE LOOKUP PATH THAT CAN USE SEARCH ALL.  EVERY
004560*    POSTING PARAGRAPH (610/620/630/640) CALLS THIS ONE.
004570 500-FIND-ACCOUNT.
004580     SET WS-ACCOUNT-NOT-FOUND TO TRUE
004590     SEARCH ALL ACT-TBL-ENTRY
004600         AT END
004610             SET WS-ACCOUNT-NOT-FOUND TO TRUE
004620         WHEN ACT-TBL-ID(ACT-IDX) = WS-LOOKUP-ACCT-ID
004630             SET WS-ACCOUNT-FOUND TO TRUE
004640             SET WS-SRC-ACT-IDX TO ACT-IDX
004650     END-SEARCH.
004660*    ACB-0901 - LOOK UP BY THE OWNING USER-ID.  ACT-TBL-USER-ID
004670*    IS NOT THE TABLE'S SORT KEY, SO SEARCH ALL CANNOT BE USED
004680*    HERE -- THIS IS A STRAIGHT SERIAL SCAN, FRONT TO BACK, VIA
004690*    502-SCAN-ONE-BY-USER.  ONLY BALCHK CALLS THIS PARAGRAPH;
004700*    THE POSTING TRANCODES ALL CARRY THE ACCT-ID ALREADY.
004710 501-FIND-ACCOUNT-BY-USER.
004720*    ACT-TBL-ID IS THE ONLY ASCENDING KEY ON THE TABLE, SO A
004730*    SEARCH BY USER-ID CANNOT USE SEARCH ALL -- 502 IS A PLAIN
004740*    SERIAL SCAN, ONE ROW AT A TIME, UNTIL FOUND OR EXHAUSTED.
004750     SET WS-ACCOUNT-NOT-FOUND TO TRUE
004760     PERFORM 502-SCAN-ONE-BY-USER
004770         VARYING ACT-IDX FROM 1 BY 1
004780         UNTIL ACT-IDX > ACT-TABLE-COUNT
004790         OR WS-ACCOUNT-FOUND.
004800 502-SCAN-ONE-BY-USER.
004810*    ONE TABLE ROW PER CALL -- THE OUT-OF-LINE PERFORM AT 501
004820*    KEEPS THIS A PARAGRAPH-SCOPED LOOP, NOT AN INLINE ONE.
004830     IF ACT-TBL-USER-ID(ACT-IDX) = WS-LOOKUP-USER-ID
004840         SET WS-ACCOUNT-FOUND TO TRUE
004850         SET WS-SRC-ACT-IDX TO ACT-IDX
004860     END-IF.
004870*    ACB-0901 - LOOK UP BY THE ACCOUNT NUMBER STRING.  SAME
004880*    SERIAL-SCAN REASONING AS 501/502 ABOVE -- ACT-TBL-NUMBER IS
004890*    NOT THE SORT KEY EITHER.  CALLED ONLY FROM BALCHK.
004900 503-FIND-ACCOUNT-BY-NUMBER.
004910*    SAME REASONING AS 501 ABOVE -- ACT-TBL-NUMBER IS NOT THE
004920*    TABLE'S SORT KEY, SO THIS IS ALSO A SERIAL SCAN, NOT A
004930*    SEARCH ALL.
004940     SET WS-ACCOUNT-NOT-FOUND TO TRUE
004950     PERFORM 504-SCAN-ONE-BY-NUMBER
004960         VARYING ACT-IDX FROM 1 BY 1
004970         UNTIL ACT-IDX > ACT-TABLE-COUNT
004980         OR WS-ACCOUNT-FOUND.
004990 504-SCAN-ONE-BY-NUMBER.
005000*    SAME ONE-ROW-PER-CALL SHAPE AS 502 ABOVE.
005010     IF ACT-TBL-NUMBER(ACT-IDX) = WS-LOOKUP-NUMBER
005020         SET WS-ACCOUNT-FOUND TO TRUE
005030         SET WS-SRC-ACT-IDX TO ACT-IDX
005040     END-IF.
005050*    SAME SEARCH-ALL PATTERN AS 500 ABOVE, AGAINST THE SECOND
005060*    INDEX (ACT-IDX-B) SO A TRANSFER'S SOURCE LOOKUP AT 500 IS
005070*    NOT DISTURBED WHILE THE BENEFICIARY LOOKUP RUNS.
005080 505-FIND-BENEFICIARY.
005090     SET WS-BENEF-NOT-FOUND TO TRUE
005100     SEARCH ALL ACT-TBL-ENTRY
005110         AT END
005120             SET WS-BENEF-NOT-FOUND TO TRUE
005130         WHEN ACT-TBL-ID(ACT-IDX-B) = WS-LOOKUP-BENEF-ID
005140             SET WS-BENEF-FOUND TO TRUE
005150             SET WS-BEN-ACT-IDX TO ACT-IDX-B
005160     END-SEARCH.
005170*    APPLIES WS-POST-DELTA (SIGNED) TO THE SOURCE ACCOUNT'S TABLE
005180*    ROW AND RESTAMPS IT.  CALLER SETS THE SIGN -- POSITIVE FOR
005190*    A CREDIT, NEGATIVE FOR A DEBIT -- BEFORE CALLING IN HERE.
005200 510-POST-BALANCE.
005210     PERFORM 300-STAMP-NOW
005220     COMPUTE ACT-TBL-BALANCE(WS-SRC-ACT-IDX) =
005230         ACT-TBL-BALANCE(WS-SRC-ACT-IDX) + WS-POST-DELTA
005240     MOVE WS-STAMP-NOW-R TO ACT-TBL-UPDATED-AT(WS-SRC-ACT-IDX).
005250*    ACB-0289 - SAME AS 510 ABOVE, AGAINST THE BENEFICIARY'S ROW.
005260*    630-CREATE-TRANSFER CALLS 510 AND 515 AS A PAIR SO THE DEBIT
005270*    AND CREDIT SIDES OF A TRANSFER ARE NEVER POSTED ONE WITHOUT
005280*    THE OTHER.
005290 515-POST-BENEFICIARY.
005300     PERFORM 300-STAMP-NOW
005310     COMPUTE ACT-TBL-BALANCE(WS-BEN-ACT-IDX) =
005320         ACT-TBL-BALANCE(WS-BEN-ACT-IDX) + WS-POST-DELTA
005330     MOVE WS-STAMP-NOW-R TO ACT-TBL-UPDATED-AT(WS-BEN-ACT-IDX).
005340*    LOOK UP BY TXN-TBL-ID -- THE LEDGER TABLE'S SORT KEY, SO
005350*    THIS CAN USE SEARCH ALL.  640-APPROVE-TXN AND 650-REJECT-TXN
005360*    BOTH CALL THIS TO RESOLVE THE TRQ-TXN-ID ON THEIR CARD.
005370 520-FIND-TRANSACTION.
005380     SET WS-TXN-NOT-FOUND TO TRUE
005390     SEARCH ALL TXN-TBL-ENTRY
005400         AT END
005410             SET WS-TXN-NOT-FOUND TO TRUE
005420         WHEN TXN-TBL-ID(TXN-IDX) = WS-LOOKUP-TXN-ID
005430             SET WS-TXN-FOUND TO TRUE
005440     END-SEARCH.
005450*    DEPOSIT TRANCODE.  ALWAYS A CREDIT TO THE NAMED ACCOUNT; NO
005460*    BENEFICIARY INVOLVED.  700-APPLY-THRESHOLD DECIDES WHETHER
005470*    IT POSTS NOW OR PARKS IN PENDING.
005480*    THIS IS THE SIMPLEST OF THE FOUR POSTING TRANCODES AND THE
005490*    TEMPLATE THE OTHER THREE (620/630/640) ALL FOLLOW -- LOOK UP
005500*    THE ACCOUNT, BUILD ONE NEW TXN-TBL ROW, RUN IT THROUGH THE
005510*    THRESHOLD TEST, THEN ECHO THE OUTCOME ON ONE RESULT LINE.
005520 610-CREATE-DEPOSIT.
005530     MOVE TRQ-ACCOUNT-ID  TO WS-LOOKUP-ACCT-ID
005540     PERFORM 500-FIND-ACCOUNT
005550     IF WS-ACCOUNT-NOT-FOUND
005560*           NO TABLE ROW TO POST AGAINST -- REJECT WITHOUT EVER
005570*           TOUCHING THE LEDGER TABLE.
005580         MOVE 'Account not found'    TO WS-RSLT-REASON
005590         MOVE 'DEPOSIT'              TO WS-RSLT-ACTION
005600         MOVE 'REJECTED'             TO WS-RSLT-STATUS
005610         MOVE TRQ-ACCOUNT-ID         TO WS-RSLT-ACCT-ED
005620         MOVE TRQ-AMOUNT             TO WS-RSLT-AMOUNT-ED
005630         PERFORM 800-DISPLAY-RESULT
005640     ELSE
005650*           ACCOUNT EXISTS -- BUILD THE LEDGER ROW FIRST, THEN
005660*           LET 700-APPLY-THRESHOLD DECIDE COMPLETED OR PENDING.
005670         MOVE TRQ-AMOUNT TO WS-NEW-TXN-AMOUNT
005680         PERFORM 710-ASSIGN-NEW-TXN-ID
005690         MOVE TRQ-ACCOUNT-ID TO
005700             TXN-TBL-ACCOUNT-ID(WS-NEW-TXN-IDX)
005710         MOVE 'DEPOSIT'       TO TXN-TBL-TYPE(WS-NEW-TXN-IDX)
005720         MOVE WS-NEW-TXN-AMOUNT TO TXN-TBL-AMOUNT(WS-NEW-TXN-IDX)
005730*           A DEPOSIT NAMES NO BENEFICIARY -- ZERO IS THIS SHOP'S
005740*           'NOT APPLICABLE' VALUE FOR TXN-TBL-BENEF-ID.
005750         MOVE ZERO            TO TXN-TBL-BENEF-ID(WS-NEW-TXN-IDX)
005760         PERFORM 700-APPLY-THRESHOLD
005770         IF WS-AUTO-APPROVED
005780*               UNDER THRESHOLD -- POST NOW AND ROLL THE RUN
005790*               TOTAL; A DEPOSIT'S DELTA IS ALWAYS A CREDIT, SO
005800*               NO SIGN FLIP IS NEEDED BEFORE 510-POST-BALANCE.
005810             MOVE WS-NEW-TXN-AMOUNT TO WS-POST-DELTA
005820             PERFORM 510-POST-BALANCE
005830             ADD 1 TO WS-DEP-COMPLETED-CT
005840             ADD WS-NEW-TXN-AMOUNT TO WS-DEP-COMPLETED-AMT
005850         ELSE
005860*               OVER THRESHOLD -- NO BALANCE CHANGE YET; THE ROW
005870*               SITS PENDING UNTIL 640-APPROVE-TXN REPLAYS IT.
005880             ADD 1 TO WS-PENDING-CT
005890         END-IF
005900         MOVE 'DEPOSIT'          TO WS-RSLT-ACTION
005910         MOVE TXN-TBL-STATUS(WS-NEW-TXN-IDX) TO WS-RSLT-STATUS
005920         MOVE TRQ-ACCOUNT-ID     TO WS-RSLT-ACCT-ED
005930         MOVE WS-NEW-TXN-AMOUNT  TO WS-RSLT-AMOUNT-ED
005940*           EMPTY REASON FIELD IS THIS SHOP'S 'NO PROBLEM TO
005950*           REPORT' CONVENTION -- 800-DISPLAY-RESULT JUST PRINTS
005960*           BLANKS RATHER THAN A SPECIAL 'OK' LITERAL.
005970         MOVE SPACES             TO WS-RSLT-REASON
005980         PERFORM 800-DISPLAY-RESULT
005990     END-IF.
006000*    WITHDRAWAL TRANCODE.  A DEBIT TO THE NAMED ACCOUNT, REJECTED
006010*    OUTRIGHT IF THE CURRENT BALANCE WOULD GO NEGATIVE -- THIS
006020*    SHOP HAS NEVER ALLOWED AN OVERDRAWN DEPOSIT ACCOUNT.
006030*    NOTE THE BALANCE TEST HAPPENS HERE, BEFORE 700-APPLY-
006040*    THRESHOLD EVER RUNS -- A WITHDRAWAL THAT FAILS THE OVERDRAFT
006050*    CHECK NEVER EVEN BECOMES A CANDIDATE FOR PENDING STATUS; IT
006060*    IS REJECTED OUTRIGHT AND NO TXN-TBL ROW IS EVER BUILT FOR IT.
006070 620-CREATE-WITHDRAWAL.
006080     MOVE TRQ-ACCOUNT-ID  TO WS-LOOKUP-ACCT-ID
006090     PERFORM 500-FIND-ACCOUNT
006100     MOVE TRQ-AMOUNT TO WS-NEW-TXN-AMOUNT
006110     IF WS-ACCOUNT-NOT-FOUND
006120*           NO TABLE ROW TO DEBIT -- REJECT.
006130         MOVE 'Account not found'    TO WS-RSLT-REASON
006140         MOVE 'WITHDRAWAL'           TO WS-RSLT-ACTION
006150         MOVE 'REJECTED'             TO WS-RSLT-STATUS
006160         MOVE TRQ-ACCOUNT-ID         TO WS-RSLT-ACCT-ED
006170         MOVE WS-NEW-TXN-AMOUNT      TO WS-RSLT-AMOUNT-ED
006180         PERFORM 800-DISPLAY-RESULT
006190     ELSE
006200         IF ACT-TBL-BALANCE(WS-SRC-ACT-IDX) < WS-NEW-TXN-AMOUNT
006210*               THIS SHOP HAS NEVER LET A DEPOSIT ACCOUNT GO
006220*               NEGATIVE -- NO OVERDRAFT FACILITY EXISTS HERE.
006230             MOVE 'Insufficient balance' TO WS-RSLT-REASON
006240             MOVE 'WITHDRAWAL'           TO WS-RSLT-ACTION
006250             MOVE 'REJECTED'             TO WS-RSLT-STATUS
006260             MOVE TRQ-ACCOUNT-ID         TO WS-RSLT-ACCT-ED
006270             MOVE WS-NEW-TXN-AMOUNT      TO WS-RSLT-AMOUNT-ED
006280             PERFORM 800-DISPLAY-RESULT
006290         ELSE
006300*               BALANCE COVERS IT -- SAME BUILD-THEN-THRESHOLD
006310*               SHAPE AS 610-CREATE-DEPOSIT, DELTA NEGATED.
006320             PERFORM 710-ASSIGN-NEW-TXN-ID
006330             MOVE TRQ-ACCOUNT-ID TO
006340                 TXN-TBL-ACCOUNT-ID(WS-NEW-TXN-IDX)
006350             MOVE 'WITHDRAWAL'   TO TXN-TBL-TYPE(WS-NEW-TXN-IDX)
006360             MOVE WS-NEW-TXN-AMOUNT TO
006370                 TXN-TBL-AMOUNT(WS-NEW-TXN-IDX)
006380*               NO BENEFICIARY ON A WITHDRAWAL EITHER -- SAME ZERO
006390*               CONVENTION AS 610-CREATE-DEPOSIT.
006400             MOVE ZERO TO TXN-TBL-BENEF-ID(WS-NEW-TXN-IDX)
006410             PERFORM 700-APPLY-THRESHOLD
006420             IF WS-AUTO-APPROVED
006430*                   NEGATE THE DELTA HERE, NOT AT TABLE-BUILD
006440*                   TIME -- TXN-TBL-AMOUNT STAYS A PLAIN POSITIVE
006450*                   FIGURE FOR THE PRINTED REPORT AND FOR 640-
006460*                   APPROVE-TXN TO REPLAY LATER IF PARKED INSTEAD.
006470                 COMPUTE WS-POST-DELTA = 0 - WS-NEW-TXN-AMOUNT
006480                 PERFORM 510-POST-BALANCE
006490                 ADD 1 TO WS-WDR-COMPLETED-CT
006500                 ADD WS-NEW-TXN-AMOUNT TO WS-WDR-COMPLETED-AMT
006510             ELSE
006520*                   OVER THRESHOLD -- PARKED, NOT POSTED; THE
006530*                   BALANCE IS UNTOUCHED UNTIL APPROVAL OR REJECT.
006540                 ADD 1 TO WS-PENDING-CT
006550             END-IF
006560             MOVE 'WITHDRAWAL'   TO WS-RSLT-ACTION
006570             MOVE TXN-TBL-STATUS(WS-NEW-TXN-IDX) TO
006580                 WS-RSLT-STATUS
006590             MOVE TRQ-ACCOUNT-ID TO WS-RSLT-ACCT-ED
006600             MOVE WS-NEW-TXN-AMOUNT TO WS-RSLT-AMOUNT-ED
006610             MOVE SPACES         TO WS-RSLT-REASON
006620             PERFORM 800-DISPLAY-RESULT
006630         END-IF
006640     END-IF.
006650*    ACB-0289 - TRANSFER TRANCODE.  BOTH LEGS OF THE MOVEMENT
006660*    (SOURCE DEBIT, BENEFICIARY CREDIT) ARE RESOLVED UP FRONT SO
006670*    THIS PARAGRAPH CAN REJECT CLEANLY BEFORE EITHER SIDE POSTS.
006680*    A TRANSFER WRITES ONE TXN-TBL ROW FOR THE PAIR, NOT TWO --
006690*    TXN-TBL-ACCOUNT-ID HOLDS THE SOURCE AND TXN-TBL-BENEF-ID
006700*    HOLDS THE BENEFICIARY, SO ONE ROW FULLY DESCRIBES BOTH LEGS
006710*    OF THE MOVEMENT FOR REPORTING AND FOR LATER APPROVAL REPLAY.
006720 630-CREATE-TRANSFER.
006730*    RESOLVE BOTH LEGS BEFORE TESTING EITHER -- 500 USES ACT-IDX
006740*    FOR THE SOURCE, 505 USES THE SEPARATE ACT-IDX-B FOR THE
006750*    BENEFICIARY, SO NEITHER SEARCH DISTURBS THE OTHER'S RESULT.
006760     MOVE TRQ-ACCOUNT-ID  TO WS-LOOKUP-ACCT-ID
006770     PERFORM 500-FIND-ACCOUNT
006780     MOVE TRQ-BENEFICIARY-ID TO WS-LOOKUP-BENEF-ID
006790     PERFORM 505-FIND-BENEFICIARY
006800     MOVE TRQ-AMOUNT TO WS-NEW-TXN-AMOUNT
006810     IF WS-ACCOUNT-NOT-FOUND
006820*           SOURCE SIDE MISSING -- REJECT BEFORE EVEN LOOKING AT
006830*           THE BENEFICIARY LOOKUP RESULT.
006840         MOVE 'Source account not found' TO WS-RSLT-REASON
006850         MOVE 'TRANSFER'                 TO WS-RSLT-ACTION
006860         MOVE 'REJECTED'                 TO WS-RSLT-STATUS
006870         MOVE TRQ-ACCOUNT-ID             TO WS-RSLT-ACCT-ED
006880         MOVE WS-NEW-TXN-AMOUNT          TO WS-RSLT-AMOUNT-ED
006890         PERFORM 800-DISPLAY-RESULT
006900     ELSE
006910         IF WS-BENEF-NOT-FOUND
006920*               BENEFICIARY SIDE MISSING -- REJECT THE WHOLE
006930*               PAIR; THE SOURCE LEG NEVER POSTS ALONE.
006940             MOVE 'Beneficiary account not found' TO
006950                 WS-RSLT-REASON
006960             MOVE 'TRANSFER'             TO WS-RSLT-ACTION
006970             MOVE 'REJECTED'             TO WS-RSLT-STATUS
006980             MOVE TRQ-ACCOUNT-ID         TO WS-RSLT-ACCT-ED
006990             MOVE WS-NEW-TXN-AMOUNT      TO WS-RSLT-AMOUNT-ED
007000             PERFORM 800-DISPLAY-RESULT
007010         ELSE
007020             IF ACT-TBL-BALANCE(WS-SRC-ACT-IDX) <
007030                 WS-NEW-TXN-AMOUNT
007040*                   SAME NO-OVERDRAFT RULE AS 620-CREATE-
007050*                   WITHDRAWAL -- CHECKED AGAINST THE SOURCE
007060*                   LEG ONLY, NEVER THE BENEFICIARY'S BALANCE.
007070                 MOVE 'Insufficient balance' TO WS-RSLT-REASON
007080                 MOVE 'TRANSFER'        TO WS-RSLT-ACTION
007090                 MOVE 'REJECTED'        TO WS-RSLT-STATUS
007100                 MOVE TRQ-ACCOUNT-ID    TO WS-RSLT-ACCT-ED
007110                 MOVE WS-NEW-TXN-AMOUNT TO WS-RSLT-AMOUNT-ED
007120                 PERFORM 800-DISPLAY-RESULT
007130             ELSE
007140*                   BOTH LEGS RESOLVED AND SOURCE COVERS IT --
007150*                   BUILD ONE LEDGER ROW FOR THE PAIR.
007160                 PERFORM 710-ASSIGN-NEW-TXN-ID
007170                 MOVE TRQ-ACCOUNT-ID TO
007180                     TXN-TBL-ACCOUNT-ID(WS-NEW-TXN-IDX)
007190                 MOVE 'TRANSFER' TO TXN-TBL-TYPE(WS-NEW-TXN-IDX)
007200                 MOVE WS-NEW-TXN-AMOUNT TO
007210                     TXN-TBL-AMOUNT(WS-NEW-TXN-IDX)
007220                 MOVE TRQ-BENEFICIARY-ID TO
007230                     TXN-TBL-BENEF-ID(WS-NEW-TXN-IDX)
007240                 PERFORM 700-APPLY-THRESHOLD
007250                 IF WS-AUTO-APPROVED
007260*                       DEBIT THE SOURCE, THEN CREDIT THE
007270*                       BENEFICIARY -- ACB-0289'S PAIRED POST.
007280                     COMPUTE WS-POST-DELTA =
007290                         0 - WS-NEW-TXN-AMOUNT
007300                     PERFORM 510-POST-BALANCE
007310                     MOVE WS-NEW-TXN-AMOUNT TO WS-POST-DELTA
007320                     PERFORM 515-POST-BENEFICIARY
007330                     ADD 1 TO WS-TRF-COMPLETED-CT
007340                     ADD WS-NEW-TXN-AMOUNT TO
007350                         WS-TRF-COMPLETED-AMT
007360                 ELSE
007370                     ADD 1 TO WS-PENDING-CT
007380                 END-IF
007390*                   RESULT LINE ECHOES THE SOURCE SIDE ONLY --
007400*                   THE BENEFICIARY'S NEW BALANCE IS NOT PRINTED
007410*                   HERE; IT CAN BE PULLED BACK LATER WITH ITS
007420*                   OWN BALCHK IF THE AGENT DESK NEEDS TO SEE IT.
007430                 MOVE 'TRANSFER'     TO WS-RSLT-ACTION
007440                 MOVE TXN-TBL-STATUS(WS-NEW-TXN-IDX) TO
007450                     WS-RSLT-STATUS
007460                 MOVE TRQ-ACCOUNT-ID TO WS-RSLT-ACCT-ED
007470                 MOVE WS-NEW-TXN-AMOUNT TO WS-RSLT-AMOUNT-ED
007480                 MOVE SPACES         TO WS-RSLT-REASON
007490                 PERFORM 800-DISPLAY-RESULT
007500             END-IF
007510         END-IF
007520     END-IF.
007530*    APPROVE TRANCODE -- AGENT DESK SIGN-OFF ON A PENDING ROW.
007540*    ONLY A ROW STILL IN 'PENDING' STATUS CAN BE APPROVED; THE
007550*    POSTING LOGIC BELOW MIRRORS WHATEVER 700-APPLY-THRESHOLD
007560*    WOULD HAVE DONE HAD THE ROW CLEARED THE THRESHOLD AT BIRTH.
007570 640-APPROVE-TXN.
007580     MOVE TRQ-TXN-ID TO WS-LOOKUP-TXN-ID
007590     PERFORM 520-FIND-TRANSACTION
007600     IF WS-TXN-NOT-FOUND
007610*           TXN-TBL-ID GIVEN ON THE CARD MATCHES NO LEDGER ROW --
007620*           NOTHING TO APPROVE.
007630         MOVE 'Transaction not found' TO WS-RSLT-REASON
007640         MOVE 'APPROVE'               TO WS-RSLT-ACTION
007650         MOVE 'REJECTED'              TO WS-RSLT-STATUS
007660         MOVE TRQ-TXN-ID              TO WS-RSLT-ACCT-ED
007670         PERFORM 800-DISPLAY-RESULT
007680     ELSE
007690         IF TXN-TBL-STATUS(TXN-IDX) NOT = 'PENDING'
007700*               ONLY A PENDING ROW CAN BE ACTED ON -- APPROVING
007710*               AN ALREADY-COMPLETED OR ALREADY-REJECTED ROW
007720*               WOULD DOUBLE-POST OR RESURRECT A DEAD ONE.
007730             MOVE 'Transaction is not pending' TO WS-RSLT-REASON
007740             MOVE 'APPROVE'           TO WS-RSLT-ACTION
007750             MOVE 'REJECTED'          TO WS-RSLT-STATUS
007760             MOVE TRQ-TXN-ID          TO WS-RSLT-ACCT-ED
007770             PERFORM 800-DISPLAY-RESULT
007780         ELSE
007790*               ACB-0703 - NO SEPARATE 'APPROVED' ROW IS WRITTEN;
007800*               THE RECORD GOES STRAIGHT PENDING TO COMPLETED.
007810             MOVE TXN-TBL-AMOUNT(TXN-IDX) TO WS-POST-DELTA
007820             MOVE TXN-TBL-ACCOUNT-ID(TXN-IDX) TO
007830                 WS-LOOKUP-ACCT-ID
007840             PERFORM 500-FIND-ACCOUNT
007850*               REPLAY THE SAME SIGN CONVENTION 610/620/630 USED
007860*               AT BIRTH -- DEPOSIT CREDITS AS-IS, WITHDRAWAL AND
007870*               TRANSFER NEGATE THE DELTA BEFORE POSTING.
007880             EVALUATE TXN-TBL-TYPE(TXN-IDX)
007890                 WHEN 'DEPOSIT'
007900                     PERFORM 510-POST-BALANCE
007910                 WHEN 'WITHDRAWAL'
007920                     COMPUTE WS-POST-DELTA = 0 - WS-POST-DELTA
007930                     PERFORM 510-POST-BALANCE
007940                 WHEN 'TRANSFER'
007950                     COMPUTE WS-POST-DELTA = 0 - WS-POST-DELTA
007960                     PERFORM 510-POST-BALANCE
007970                     MOVE TXN-TBL-BENEF-ID(TXN-IDX) TO
007980                         WS-LOOKUP-BENEF-ID
007990                     PERFORM 505-FIND-BENEFICIARY
008000                     MOVE TXN-TBL-AMOUNT(TXN-IDX) TO
008010                         WS-POST-DELTA
008020                     PERFORM 515-POST-BENEFICIARY
008030             END-EVALUATE
008040             MOVE 'COMPLETED' TO TXN-TBL-STATUS(TXN-IDX)
008050             PERFORM 300-STAMP-NOW
008060             MOVE WS-STAMP-NOW-R TO TXN-TBL-UPDATED-AT(TXN-IDX)
008070             MOVE 'APPROVE'       TO WS-RSLT-ACTION
008080             MOVE 'COMPLETED'     TO WS-RSLT-STATUS
008090             MOVE TRQ-TXN-ID      TO WS-RSLT-ACCT-ED
008100             MOVE TXN-TBL-AMOUNT(TXN-IDX) TO WS-RSLT-AMOUNT-ED
008110             MOVE SPACES          TO WS-RSLT-REASON
008120*               AN APPROVAL COMPLETES A POSTING THAT 700-APPLY-
008130*               THRESHOLD NEVER GOT TO COUNT AT BIRTH -- ADD IT
008140*               TO THE RUN TOTALS NOW, NOT WHEN IT WAS QUEUED.
008150             EVALUATE TXN-TBL-TYPE(TXN-IDX)
008160                 WHEN 'DEPOSIT'
008170                     ADD 1 TO WS-DEP-COMPLETED-CT
008180                     ADD TXN-TBL-AMOUNT(TXN-IDX) TO
008190                         WS-DEP-COMPLETED-AMT
008200                 WHEN 'WITHDRAWAL'
008210                     ADD 1 TO WS-WDR-COMPLETED-CT
008220                     ADD TXN-TBL-AMOUNT(TXN-IDX) TO
008230                         WS-WDR-COMPLETED-AMT
008240                 WHEN 'TRANSFER'
008250                     ADD 1 TO WS-TRF-COMPLETED-CT
008260                     ADD TXN-TBL-AMOUNT(TXN-IDX) TO
008270                         WS-TRF-COMPLETED-AMT
008280             END-EVALUATE
008290             SUBTRACT 1 FROM WS-PENDING-CT
008300             PERFORM 800-DISPLAY-RESULT
008310         END-IF
008320     END-IF.
008330*    REJECT TRANCODE -- AGENT DESK DECLINES A PENDING ROW.  NO
008340*    BALANCE IS EVER TOUCHED HERE; A PENDING ROW NEVER POSTED IN
008350*    THE FIRST PLACE, SO THERE IS NOTHING TO UNWIND.
008360 650-REJECT-TXN.
008370     MOVE TRQ-TXN-ID TO WS-LOOKUP-TXN-ID
008380     PERFORM 520-FIND-TRANSACTION
008390     IF WS-TXN-NOT-FOUND
008400         MOVE 'Transaction not found' TO WS-RSLT-REASON
008410         MOVE 'REJECT'                TO WS-RSLT-ACTION
008420         MOVE 'REJECTED'              TO WS-RSLT-STATUS
008430         MOVE TRQ-TXN-ID              TO WS-RSLT-ACCT-ED
008440         PERFORM 800-DISPLAY-RESULT
008450     ELSE
008460         IF TXN-TBL-STATUS(TXN-IDX) NOT = 'PENDING'
008470*               SAME PENDING-ONLY GUARD AS 640-APPROVE-TXN.
008480             MOVE 'Transaction is not pending' TO WS-RSLT-REASON
008490             MOVE 'REJECT'            TO WS-RSLT-ACTION
008500             MOVE 'REJECTED'          TO WS-RSLT-STATUS
008510             MOVE TRQ-TXN-ID          TO WS-RSLT-ACCT-ED
008520             PERFORM 800-DISPLAY-RESULT
008530         ELSE
008540*               NO BALANCE CHANGE AND NO RUN-TOTAL CREDIT/DEBIT
008550*               ENTRY -- A REJECTED ROW NEVER COUNTED AS POSTED,
008560*               SO THERE IS NOTHING FOR 900-DISPLAY-TOTALS TO
008570*               UNDO EXCEPT THE PENDING COUNT ITSELF.
008580             MOVE 'REJECTED' TO TXN-TBL-STATUS(TXN-IDX)
008590             PERFORM 300-STAMP-NOW
008600             MOVE WS-STAMP-NOW-R TO TXN-TBL-UPDATED-AT(TXN-IDX)
008610             SUBTRACT 1 FROM WS-PENDING-CT
008620             MOVE 'REJECT'        TO WS-RSLT-ACTION
008630             MOVE 'REJECTED'      TO WS-RSLT-STATUS
008640             MOVE TRQ-TXN-ID      TO WS-RSLT-ACCT-ED
008650             MOVE TXN-TBL-AMOUNT(TXN-IDX) TO WS-RSLT-AMOUNT-ED
008660             MOVE SPACES          TO WS-RSLT-REASON
008670             PERFORM 800-DISPLAY-RESULT
008680         END-IF
008690     END-IF.
008700*    ACB-0844 - LISTPEND TRANCODE.  TRQ-ACCOUNT-ID OF ZERO ON THE
008710*    CARD MEANS 'ALL ACCOUNTS'; A NONZERO VALUE FILTERS THE
008720*    QUEUE TO ONE ACCOUNT, FOR THE AGENT DESK'S PER-CUSTOMER
008730*    MORNING REVIEW.
008740 660-LIST-PENDING.
008750     DISPLAY '------------ PENDING TRANSACTION QUEUE -----------'
008760     PERFORM 665-LIST-ONE-PENDING
008770         VARYING TXN-IDX FROM 1 BY 1
008780         UNTIL TXN-IDX > TXN-TABLE-COUNT.
008790*    ONE CANDIDATE ROW PER CALL -- FILTERED TO PENDING STATUS,
008800*    THEN TO THE REQUESTED ACCOUNT IF ONE WAS NAMED.
008810 665-LIST-ONE-PENDING.
008820     IF TXN-TBL-STATUS(TXN-IDX) = 'PENDING'
008830         IF TRQ-ACCOUNT-ID = ZERO OR
008840             TRQ-ACCOUNT-ID = TXN-TBL-ACCOUNT-ID(TXN-IDX)
008850             MOVE TXN-TBL-TYPE(TXN-IDX)   TO WS-RSLT-ACTION
008860             MOVE TXN-TBL-STATUS(TXN-IDX) TO WS-RSLT-STATUS
008870             MOVE TXN-TBL-ID(TXN-IDX)     TO WS-RSLT-ACCT-ED
008880             MOVE TXN-TBL-AMOUNT(TXN-IDX) TO WS-RSLT-AMOUNT-ED
008890             MOVE SPACES                  TO WS-RSLT-REASON
008900             PERFORM 800-DISPLAY-RESULT
008910         END-IF
008920     END-IF.
008930*    ACB-0901 - BALCHK TRANCODE.  READ-ONLY BALANCE LOOKUP BY
008940*    WHICHEVER KEY THE CALLER SET IN TRQ-LOOKUP-TYPE; DEFAULTS TO
008950*    THE ORIGINAL BY-ACCT-ID PATH WHEN THE CARD LEAVES THE
008960*    SELECTOR BLANK.  NEVER CHANGES A BALANCE, NEVER WRITES A
008970*    LEDGER ROW, NEVER TOUCHES THE PENDING COUNT.
008980 670-BALANCE-INQUIRY.
008990*    THE CARD'S TRQ-LOOKUP-TYPE PICKS THE SEARCH PATH.  'U' AND
009000*    'N' GO THROUGH THE SERIAL SCANS AT 501/503 SINCE NEITHER
009010*    KEY IS THE TABLE'S SORT KEY; EVERYTHING ELSE, INCLUDING A
009020*    BLANK SELECTOR ON AN OLDER-STYLE CARD, FALLS BACK TO THE
009030*    ORIGINAL SEARCH-ALL BY-ACCT-ID PATH AT 500.
009040     EVALUATE TRUE
009050         WHEN TRQ-LOOKUP-BY-USER
009060             MOVE TRQ-LOOKUP-USER-ID TO WS-LOOKUP-USER-ID
009070             PERFORM 501-FIND-ACCOUNT-BY-USER
009080         WHEN TRQ-LOOKUP-BY-NUMBER
009090             MOVE TRQ-LOOKUP-ACCT-NUMBER TO WS-LOOKUP-NUMBER
009100             PERFORM 503-FIND-ACCOUNT-BY-NUMBER
009110         WHEN OTHER
009120             MOVE TRQ-ACCOUNT-ID TO WS-LOOKUP-ACCT-ID
009130             PERFORM 500-FIND-ACCOUNT
009140     END-EVALUATE
009150     IF WS-ACCOUNT-NOT-FOUND
009160*           NOT FOUND BY WHICHEVER KEY WAS GIVEN -- THE CARD'S
009170*           TRQ-ACCOUNT-ID MAY ITSELF BE ZERO OR BLANK ON A
009180*           BY-USER OR BY-NUMBER CARD; THAT IS STILL WHAT GOES
009190*           ON THE RESULT LINE, SINCE NO ACCT-ID WAS EVER FOUND.
009200         MOVE 'Account not found' TO WS-RSLT-REASON
009210         MOVE 'BALCHK'            TO WS-RSLT-ACTION
009220         MOVE 'REJECTED'          TO WS-RSLT-STATUS
009230         MOVE TRQ-ACCOUNT-ID      TO WS-RSLT-ACCT-ED
009240         MOVE ZERO                TO WS-RSLT-AMOUNT-ED
009250         PERFORM 800-DISPLAY-RESULT
009260     ELSE
009270*           FOUND -- REPORT THE TABLE'S OWN ACCT-ID ALONGSIDE THE
009280*           BALANCE, NOT THE CARD'S LOOKUP KEY, SINCE A BY-USER
009290*           OR BY-NUMBER CARD NEVER CARRIED THE ACCT-ID AT ALL.
009300         MOVE 'BALCHK'            TO WS-RSLT-ACTION
009310         MOVE 'COMPLETED'         TO WS-RSLT-STATUS
009320         MOVE ACT-TBL-ID(WS-SRC-ACT-IDX) TO WS-RSLT-ACCT-ED
009330         MOVE ACT-TBL-BALANCE(WS-SRC-ACT-IDX) TO
009340             WS-RSLT-AMOUNT-ED
009350         MOVE SPACES              TO WS-RSLT-REASON
009360         PERFORM 800-DISPLAY-RESULT
009370     END-IF.
009380 700-APPLY-THRESHOLD.
009390*       ACB-0114 - SHARED BY 610/620/630.  <= WS-THRESHOLD-AMT
009400*       POSTS STRAIGHT THROUGH; ABOVE IT PARKS IN PENDING.
009410     IF WS-NEW-TXN-AMOUNT <= WS-THRESHOLD-AMT
009420         MOVE 'COMPLETED' TO TXN-TBL-STATUS(WS-NEW-TXN-IDX)
009430         SET WS-AUTO-APPROVED TO TRUE
009440     ELSE
009450         MOVE 'PENDING'   TO TXN-TBL-STATUS(WS-NEW-TXN-IDX)
009460         SET WS-NOT-AUTO-APPROVED TO TRUE
009470     END-IF
009480     PERFORM 300-STAMP-NOW
009490     MOVE WS-STAMP-NOW-R TO TXN-TBL-CREATED-AT(WS-NEW-TXN-IDX)
009500     MOVE WS-STAMP-NOW-R TO TXN-TBL-UPDATED-AT(WS-NEW-TXN-IDX)
009510     MOVE SPACES TO TXN-TBL-JUSTIF-PATH(WS-NEW-TXN-IDX).
009520*    APPENDS A NEW ROW TO THE IN-MEMORY LEDGER TABLE AND HANDS
009530*    IT THE NEXT SEQUENTIAL TXN-ID.  CALLED BEFORE THE NEW ROW'S
009540*    OTHER FIELDS ARE FILLED IN BY THE CALLING PARAGRAPH.
009550 710-ASSIGN-NEW-TXN-ID.
009560     ADD 1 TO TXN-TABLE-COUNT
009570     MOVE TXN-TABLE-COUNT TO WS-NEW-TXN-IDX
009580     ADD 1 TO WS-NEXT-TXN-ID
009590     MOVE WS-NEXT-TXN-ID TO TXN-TBL-ID(WS-NEW-TXN-IDX).
009600*    ONE DISPLAY LINE PER PROCESSED TRANCODE, WHATEVER ITS
009610*    OUTCOME -- EVERY PARAGRAPH ABOVE ROUTES THROUGH HERE BEFORE
009620*    RETURNING TO THE DISPATCH LOOP AT 200.
009630 800-DISPLAY-RESULT.
009640     DISPLAY WS-RSLT-ACTION ' ' WS-RSLT-ACCT-ED ' '
009650         WS-RSLT-AMOUNT-ED ' ' WS-RSLT-STATUS ' ' WS-RSLT-REASON.
009660*    END-OF-RUN REWRITE, WHOLE FILE -- CLOSE THE INPUT COPY,
009670*    REOPEN OUTPUT, AND UNLOAD THE TABLE BACK TO DISK IN ACT-ID
009680*    ORDER.  THE TABLE'S ORDER NEVER CHANGES DURING THE RUN, SO
009690*    NO RESORT IS NEEDED BEFORE THE WRITE.
009700 850-REWRITE-ACCOUNT-FILE.
009710     CLOSE ACCOUNT-FILE
009720     OPEN OUTPUT ACCOUNT-FILE
009730     PERFORM 855-REWRITE-ONE-ACCOUNT
009740         VARYING ACT-IDX FROM 1 BY 1
009750         UNTIL ACT-IDX > ACT-TABLE-COUNT
009760     CLOSE ACCOUNT-FILE.
009770*    FIELD-BY-FIELD UNLOAD OF ONE TABLE ROW BACK TO THE RECORD
009780*    LAYOUT -- KEPT EXPLICIT, NOT A GROUP MOVE, SINCE ACT-TABLE'S
009790*    OCCURS ENTRY AND ACTREC'S 01-LEVEL ARE NOT BYTE-FOR-BYTE
009800*    IDENTICAL (THE TABLE ENTRY CARRIES NO FILLER OF ITS OWN).
009810 855-REWRITE-ONE-ACCOUNT.
009820     MOVE ACT-TBL-ID(ACT-IDX)          TO ACCT-ID
009830     MOVE ACT-TBL-NUMBER(ACT-IDX)      TO ACCT-NUMBER
009840     MOVE ACT-TBL-USER-ID(ACT-IDX)     TO ACCT-USER-ID
009850     MOVE ACT-TBL-BALANCE(ACT-IDX)     TO ACCT-BALANCE
009860     MOVE ACT-TBL-STATUS(ACT-IDX)      TO ACCT-STATUS
009870     MOVE ACT-TBL-HOLD-FLAG(ACT-IDX)   TO ACCT-HOLD-FLAG
009880     MOVE ACT-TBL-CREATED-AT(ACT-IDX)  TO ACCT-CREATED-AT
009890     MOVE ACT-TBL-UPDATED-AT(ACT-IDX)  TO ACCT-UPDATED-AT
009900     WRITE ACCOUNT-RECORD.
009910*    SAME WHOLE-FILE REWRITE PATTERN AS 850 ABOVE, FOR THE
009920*    TRANSACTION LEDGER -- INCLUDES EVERY ROW CREATED OR CHANGED
009930*    THIS RUN, COMPLETED, PENDING, OR REJECTED ALIKE.
009940 860-REWRITE-TRANSACTION-FILE.
009950     CLOSE TRANSACTION-FILE
009960     OPEN OUTPUT TRANSACTION-FILE
009970     PERFORM 865-REWRITE-ONE-TRANSACTION
009980         VARYING TXN-IDX FROM 1 BY 1
009990         UNTIL TXN-IDX > TXN-TABLE-COUNT
010000     CLOSE TRANSACTION-FILE.
010010*    SAME EXPLICIT FIELD-BY-FIELD UNLOAD AS 855 ABOVE, FOR THE
010020*    LEDGER TABLE.  NOTE THE BENEFICIARY FIELD NAME CHANGES FROM
010030*    TXN-TBL-BENEF-ID IN THE TABLE TO TXN-BENEFICIARY-ACCT-ID ON
010040*    THE RECORD -- THE TABLE USES THE SHOP'S SHORT FORM.
010050 865-REWRITE-ONE-TRANSACTION.
010060     MOVE TXN-TBL-ID(TXN-IDX)          TO TXN-ID
010070     MOVE TXN-TBL-ACCOUNT-ID(TXN-IDX)  TO TXN-ACCOUNT-ID
010080     MOVE TXN-TBL-TYPE(TXN-IDX)        TO TXN-TYPE
010090     MOVE TXN-TBL-AMOUNT(TXN-IDX)      TO TXN-AMOUNT
010100     MOVE TXN-TBL-STATUS(TXN-IDX)      TO TXN-STATUS
010110     MOVE TXN-TBL-JUSTIF-PATH(TXN-IDX) TO TXN-JUSTIFICATION-PATH
010120     MOVE TXN-TBL-BENEF-ID(TXN-IDX)    TO
010130         TXN-BENEFICIARY-ACCT-ID
010140     MOVE TXN-TBL-CREATED-AT(TXN-IDX)  TO TXN-CREATED-AT
010150     MOVE TXN-TBL-UPDATED-AT(TXN-IDX)  TO TXN-UPDATED-AT
010160     WRITE TRANSACTION-RECORD.
010170*    END-OF-RUN CONTROL TOTALS.  BALCHK INQUIRIES ARE DELIBERATELY
010180*    LEFT OUT OF THIS REPORT -- THEY POST NOTHING, SO THEY HAVE
010190*    NO COUNT OR AMOUNT TO RECONCILE AGAINST.
010200 900-DISPLAY-TOTALS.
010210     DISPLAY '--------- TRANSACTION POSTING CONTROL TOTALS -----'
010220     DISPLAY 'DEPOSITS COMPLETED . . . . . . ' WS-DEP-COMPLETED-CT
010230     MOVE WS-DEP-COMPLETED-AMT TO WS-TOTAL-AMOUNT-ED
010240     DISPLAY '  TOTAL AMOUNT . . . . . . . . ' WS-TOTAL-AMOUNT-ED
010250*    WITHDRAWALS -- SAME COUNT/AMOUNT PAIR LAYOUT AS DEPOSITS.
010260     DISPLAY 'WITHDRAWALS COMPLETED . . . . ' WS-WDR-COMPLETED-CT
010270     MOVE WS-WDR-COMPLETED-AMT TO WS-TOTAL-AMOUNT-ED
010280     DISPLAY '  TOTAL AMOUNT . . . . . . . . ' WS-TOTAL-AMOUNT-ED
010290*    TRANSFERS -- COUNTED ONCE PER PAIR, NOT ONCE PER LEG.
010300     DISPLAY 'TRANSFERS COMPLETED . . . . . ' WS-TRF-COMPLETED-CT
010310     MOVE WS-TRF-COMPLETED-AMT TO WS-TOTAL-AMOUNT-ED
010320     DISPLAY '  TOTAL AMOUNT . . . . . . . . ' WS-TOTAL-AMOUNT-ED
010330     DISPLAY 'PENDING, UNPOSTED . . . . . . . ' WS-PENDING-CT.
010340*    THE ONLY FILE STILL OPEN AT THIS POINT IS TXN-REQUEST-FILE --
010350*    BOTH MASTERS CLOSED THEMSELVES OFF AT 850/860 ABOVE.
010360 990-CLOSE-FILES.
010370     CLOSE TXN-REQUEST-FILE.
