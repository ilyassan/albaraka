000100******************************************************************
000110*                                                                *
000120*    ACTREC      -  ACCOUNT MASTER RECORD                       *
000130*                                                                *
000140*    ALBARAKA RETAIL BANKING SYSTEM                              *
000150*    ONE ROW PER DEPOSIT ACCOUNT.  OWNED 1-FOR-1 BY A CLIENT     *
000160*    ROW ON USRREC.  LOADED WHOLE INTO ACT-TABLE (SEE BNKTXN)    *
000170*    FOR THE DURATION OF A BATCH RUN AND REWRITTEN IN FULL AT    *
000180*    END OF RUN -- THIS BUILD CARRIES NO INDEXED (KSDS) SUPPORT. *
000190*                                                                *
000200*    WRITTEN ........ D. HALVERSEN      14-03-1988
000210*    REVISED ........ R. MARSH          02-11-1991  ACB-0114      ACB-0114
000220*    REVISED ........ R. MARSH          19-06-1995  ACB-0289      ACB-0289
000230*    REVISED ........ T. OKONKWO        30-09-1998  ACB-0401 Y2K  ACB-0401
000240*    REVISED ........ S. PRAJAPATI      11-02-2004  ACB-0558      ACB-0558
000250******************************************************************
000260 01  ACCOUNT-RECORD.
000270*       SURROGATE KEY, ASSIGNED WHEN THE ROW IS FIRST WRITTEN.
000280     05  ACCT-ID                    PIC S9(09)   COMP-3.
000290*       GENERATED ACCOUNT NUMBER -- SEE ACNOGEN.  LAYOUT IS
000300*       'ALBARAKA' + CCYYMMDDHHMMSS + 8-BYTE RANDOM SUFFIX,
000310*       LEFT-JUSTIFIED, BLANK-PADDED TO THE FULL 50 BYTES.  THE
000320*       REDEFINES LETS THE RECONCILIATION JOB PULL THE EMBEDDED
000330*       OPEN-STAMP BACK OUT WITHOUT UNSTRINGING.
000340     05  ACCT-NUMBER                PIC X(50).
000350     05  ACCT-NUMBER-R REDEFINES ACCT-NUMBER.
000360         10  ACCT-NUM-PREFIX        PIC X(08).
000370         10  ACCT-NUM-STAMP         PIC 9(14).
000380         10  ACCT-NUM-SUFFIX        PIC X(08).
000390         10  FILLER                 PIC X(20).
000400*       OWNING USER.  FOREIGN KEY TO USRREC USR-ID.
000410     05  ACCT-USER-ID               PIC S9(09)   COMP-3.
000420*       RUNNING BALANCE.  ACB-0558 WIDENED THIS FROM S9(11)V99
000430*       TO S9(17)V99 TO CLEAR A CORPORATE-CUSTOMER OVERFLOW.
000440     05  ACCT-BALANCE               PIC S9(17)V99 COMP-3.
000450*       STATUS / INDICATOR BYTES.
000460     05  ACCT-FLAGS.
000470         10  ACCT-STATUS            PIC X(01)   VALUE 'O'.
000480             88  ACCT-STATUS-OPEN        VALUE 'O'.
000490             88  ACCT-STATUS-CLOSED      VALUE 'C'.
000500         10  ACCT-HOLD-FLAG         PIC X(01)   VALUE 'N'.
000510             88  ACCT-ON-HOLD             VALUE 'Y'.
000520         10  FILLER                 PIC X(08).
000530*       AUDIT STAMPS, CCYYMMDDHHMMSS.  REDEFINES BREAKS EACH
000540*       STAMP OUT FOR THE NIGHTLY AGING REPORT.
000550     05  ACCT-CREATED-AT            PIC X(14).
000560     05  ACCT-CREATED-AT-R REDEFINES ACCT-CREATED-AT.
000570         10  ACCT-CRT-CCYY          PIC 9(04).
000580         10  ACCT-CRT-MM            PIC 9(02).
000590         10  ACCT-CRT-DD            PIC 9(02).
000600         10  ACCT-CRT-HHMMSS        PIC 9(06).
000610     05  ACCT-UPDATED-AT            PIC X(14).
000620     05  ACCT-UPDATED-AT-R REDEFINES ACCT-UPDATED-AT.
000630         10  ACCT-UPD-CCYY          PIC 9(04).
000640         10  ACCT-UPD-MM            PIC 9(02).
000650         10  ACCT-UPD-DD            PIC 9(02).
000660         10  ACCT-UPD-HHMMSS        PIC 9(06).
000670     05  FILLER                     PIC X(30).
