000100******************************************************************
000110*                                                                *
000120*    USRREC      -  USER MASTER RECORD                          *
000130*                                                                *
000140*    ALBARAKA RETAIL BANKING SYSTEM                              *
000150*    MEMBER IS COPIED INTO ACCOPEN ONLY.  USR-PASSWORD IS CARRIED*
000160*    OPAQUE -- THIS MEMBER DOES NOT EDIT, ENCRYPT OR VALIDATE    *
000170*    IT.  THAT IS DONE BY THE LOGON PROGRAM, NOT THIS BATCH.     *
000180*                                                                *
000190*    WRITTEN ........ D. HALVERSEN      14-03-1988
000200*    REVISED ........ R. MARSH          02-11-1991  ACB-0114      ACB-0114
000210*    REVISED ........ R. MARSH          19-06-1995  ACB-0289      ACB-0289
000220*    REVISED ........ T. OKONKWO        30-09-1998  ACB-0401 Y2K  ACB-0401
000230*    REVISED ........ S. PRAJAPATI      11-02-2004  ACB-0558      ACB-0558
000240******************************************************************
000250 01  USER-RECORD.
000260*       SURROGATE KEY, ASSIGNED WHEN THE ROW IS FIRST WRITTEN.
000270     05  USR-ID                     PIC S9(09)   COMP-3.
000280*       LOGON / IDENTIFICATION BLOCK.
000290     05  USR-LOGON.
000300         10  USR-EMAIL              PIC X(100).
000310         10  USR-PASSWORD           PIC X(100).
000320*       NAME BLOCK.
000330     05  USR-NAME.
000340         10  USR-FIRST-NAME         PIC X(50).
000350         10  USR-LAST-NAME          PIC X(50).
000360*       ROLE CODE AND ITS 88-LEVELS.  ACB-0289 ADDED THE AGENT
000370*       ROLE WHEN THE REVIEW QUEUE WENT LIVE.
000380     05  USR-ROLE                   PIC X(15).
000390         88  USR-ROLE-CLIENT             VALUE 'CLIENT'.
000400         88  USR-ROLE-AGENT              VALUE 'AGENT_BANCAIRE'.
000410         88  USR-ROLE-ADMIN              VALUE 'ADMIN'.
000420*       STATUS / INDICATOR BYTES.
000430     05  USR-INDICATORS.
000440         10  USR-ENABLED            PIC X(01).
000450             88  USR-IS-ENABLED          VALUE 'Y'.
000460             88  USR-IS-DISABLED         VALUE 'N'.
000470         10  FILLER                 PIC X(09).
000480*       AUDIT STAMPS, CCYYMMDDHHMMSS, PLUS A REDEFINES SO THE
000490*       DATE-SIDE CONTROL BREAKS CAN ADDRESS JUST THE YEAR/
000500*       MONTH/DAY WITHOUT UNSTRINGING THE WHOLE STAMP.
000510     05  USR-CREATED-AT             PIC X(14).
000520     05  USR-CREATED-AT-R REDEFINES USR-CREATED-AT.
000530         10  USR-CRT-CCYY           PIC 9(04).
000540         10  USR-CRT-MM             PIC 9(02).
000550         10  USR-CRT-DD             PIC 9(02).
000560         10  USR-CRT-HHMMSS         PIC 9(06).
000570     05  FILLER                     PIC X(25).
