000100******************************************************************
000110*                                                                *
000120*    TXNREC      -  TRANSACTION LEDGER ENTRY                    *
000130*                                                                *
000140*    ALBARAKA RETAIL BANKING SYSTEM                              *
000150*    APPEND-ONLY ENTRY FOR A DEPOSIT, WITHDRAWAL OR TRANSFER.    *
000160*    LOADED WHOLE INTO TXN-TABLE (SEE BNKTXN) SO THE APPROVE/    *
000170*    REJECT STEPS CAN SEARCH ALL ON TXN-ID; REWRITTEN IN FULL    *
000180*    AT END OF RUN TO CARRY FORWARD THE STATUS CHANGES.          *
000190*                                                                *
000200*    WRITTEN ........ D. HALVERSEN      14-03-1988
000210*    REVISED ........ R. MARSH          02-11-1991  ACB-0114      ACB-0114
000220*    REVISED ........ R. MARSH          19-06-1995  ACB-0289      ACB-0289
000230*    REVISED ........ T. OKONKWO        30-09-1998  ACB-0401 Y2K  ACB-0401
000240*    REVISED ........ S. PRAJAPATI      11-02-2004  ACB-0558      ACB-0558
000250******************************************************************
000260 01  TRANSACTION-RECORD.
000270*       SURROGATE KEY, ASSIGNED WHEN THE ROW IS FIRST WRITTEN.
000280     05  TXN-ID                     PIC S9(09)   COMP-3.
000290*       ACCOUNT THE ENTRY IS POSTED AGAINST.  FOR A TRANSFER
000300*       THIS IS THE SOURCE (DEBIT) SIDE.
000310     05  TXN-ACCOUNT-ID             PIC S9(09)   COMP-3.
000320*       ENTRY TYPE AND ITS 88-LEVELS.
000330     05  TXN-TYPE                   PIC X(10).
000340         88  TXN-IS-DEPOSIT              VALUE 'DEPOSIT'.
000350         88  TXN-IS-WITHDRAWAL           VALUE 'WITHDRAWAL'.
000360         88  TXN-IS-TRANSFER             VALUE 'TRANSFER'.
000370*       AMOUNT, ALWAYS CARRIED POSITIVE; THE SIGN OF THE POSTING
000380*       TO ACCT-BALANCE IS DECIDED BY TXN-TYPE, NOT BY THIS
000390*       FIELD.  ACB-0558 WIDENED ALONGSIDE ACT-BALANCE.
000400     05  TXN-AMOUNT                 PIC S9(17)V99 COMP-3.
000410*       STATUS AND ITS 88-LEVELS -- THE STATE MACHINE IS
000420*       PENDING -> COMPLETED (APPROVE) OR PENDING -> REJECTED
000430*       (REJECT); AN AUTO-APPROVED ENTRY GOES STRAIGHT TO
000440*       COMPLETED AND NEVER SEES PENDING.  ACB-0114 DROPPED THE
000450*       SEPARATE "APPROVED" STATUS -- SEE THE ACB-0114 NOTE IN
000460*       BNKTXN 640-APPROVE-TXN.
000470     05  TXN-STATUS                 PIC X(09).
000480         88  TXN-IS-PENDING              VALUE 'PENDING'.
000490         88  TXN-IS-COMPLETED            VALUE 'COMPLETED'.
000500         88  TXN-IS-REJECTED             VALUE 'REJECTED'.
000510*       OPTIONAL PATH TO A SCANNED SUPPORTING DOCUMENT, KEPT ON
000520*       THE IMAGING SERVER; THIS BUILD TREATS IT AS AN OPAQUE
000530*       STRING, IT IS NEVER OPENED OR VALIDATED HERE.
000540     05  TXN-JUSTIFICATION-PATH     PIC X(200).
000550*       DESTINATION ACCOUNT FOR A TRANSFER; ZERO FOR DEPOSIT
000560*       AND WITHDRAWAL ENTRIES.
000570     05  TXN-BENEFICIARY-ACCT-ID    PIC S9(09)   COMP-3.
000580*       AUDIT STAMPS, CCYYMMDDHHMMSS.  REDEFINES BREAKS EACH
000590*       STAMP OUT FOR THE DAILY CUT-OFF REPORT.
000600     05  TXN-CREATED-AT             PIC X(14).
000610     05  TXN-CREATED-AT-R REDEFINES TXN-CREATED-AT.
000620         10  TXN-CRT-CCYY           PIC 9(04).
000630         10  TXN-CRT-MM             PIC 9(02).
000640         10  TXN-CRT-DD             PIC 9(02).
000650         10  TXN-CRT-HHMMSS         PIC 9(06).
000660     05  TXN-UPDATED-AT             PIC X(14).
000670     05  TXN-UPDATED-AT-R REDEFINES TXN-UPDATED-AT.
000680         10  TXN-UPD-CCYY           PIC 9(04).
000690         10  TXN-UPD-MM             PIC 9(02).
000700         10  TXN-UPD-DD             PIC 9(02).
000710         10  TXN-UPD-HHMMSS         PIC 9(06).
000720     05  FILLER                     PIC X(20).
