000100******************************************************************
000110*                                                                *
000120*    PROGRAM:   ACNOGEN                                         *
000130*    PURPOSE:   BUILD A NEW ACCOUNT NUMBER FOR THE ACCOUNT-      *
000140*               OPENING BATCH -- 'ALBARAKA' PREFIX + A 14-BYTE   *
000150*               OPEN-STAMP + AN 8-BYTE RANDOM ALPHANUMERIC       *
000160*               SUFFIX.  UNIQUENESS IS PROBABILISTIC; THIS       *
000170*               SUBPROGRAM DOES NOT RE-CHECK THE MASTER FOR      *
000180*               A COLLISION.  CALLED ONLY FROM ACCOPEN.          *
000190*                                                                *
000200*    CHANGE LOG                                                 *
000210*    ----------                                                 *
000220*    14-03-1988  D.HALVERSEN  ORIGINAL WRITE-UP.
000230*    02-11-1991  R.MARSH      ACB-0114 - SUFFIX WIDENED FROM      ACB-0114
000240*                4 TO 8 BYTES AFTER TWO COLLIDING ACCOUNT         ACB-0114
000250*                NUMBERS SURFACED IN THE WEEKLY RECON.            ACB-0114
000260*    19-06-1995  R.MARSH      ACB-0289 - SEED THE GENERATOR       ACB-0289
000270*                OFF TIME-OF-DAY HUNDREDTHS, NOT JUST SECONDS,    ACB-0289
000280*                TO SPREAD BATCH RUNS THAT OPEN MANY ACCOUNTS     ACB-0289
000290*                IN THE SAME CLOCK SECOND.                        ACB-0289
000300*    30-09-1998  T.OKONKWO    ACB-0401 - Y2K: WINDOWED THE        ACB-0401
000310*                2-DIGIT YEAR FROM ACCEPT FROM DATE INTO A        ACB-0401
000320*                4-DIGIT CENTURY SO THE OPEN-STAMP STAYS A        ACB-0401
000330*                VALID 14-BYTE CCYYMMDDHHMMSS PAST 1999.          ACB-0401
000340*    11-02-2004  S.PRAJAPATI  ACB-0558 - SUFFIX CHARSET TABLE     ACB-0558
000350*                REBUILT FROM A LITERAL STRING TO AN OCCURS       ACB-0558
000360*                TABLE SO THE AUDITORS CAN PROVE NO CHARACTER     ACB-0558
000370*                IS OMITTED.                                      ACB-0558
000380*                                                                *
000390******************************************************************
000400 IDENTIFICATION DIVISION.
000410 PROGRAM-ID.    ACNOGEN.
000420 AUTHOR.        D. HALVERSEN.
000430 INSTALLATION.  ALBARAKA DATA PROCESSING CENTER.
000440 DATE-WRITTEN.  14-03-1988.
000450 DATE-COMPILED.
000460 SECURITY.      ALBARAKA INTERNAL USE ONLY - NOT FOR DISCLOSURE.
000470******************************************************************
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM.
000520******************************************************************
000530 DATA DIVISION.
000540 WORKING-STORAGE SECTION.
000550*    TODAY'S OPEN-STAMP, CCYYMMDDHHMMSS.  ACB-0401 WINDOWS THE
000560*    2-DIGIT YEAR COMING BACK FROM ACCEPT FROM DATE INTO A
000570*    4-DIGIT CENTURY (00-49 => 20XX, 50-99 => 19XX) SO THE
000580*    STAMP STAYS A VALID 14-BYTE FIELD PAST THE CENTURY ROLL.
000590 01  WS-TODAY-YYMMDD            PIC 9(06).
000600 01  WS-TODAY-YYMMDD-R REDEFINES WS-TODAY-YYMMDD.
000610     05  WS-TODAY-YY            PIC 9(02).
000620     05  WS-TODAY-MM            PIC 9(02).
000630     05  WS-TODAY-DD            PIC 9(02).
000640 01  WS-OPEN-STAMP.
000650     05  WS-STAMP-CCYY          PIC 9(04).
000660     05  WS-STAMP-MM            PIC 9(02).
000670     05  WS-STAMP-DD            PIC 9(02).
000680     05  WS-STAMP-HH            PIC 9(02).
000690     05  WS-STAMP-MIN           PIC 9(02).
000700     05  WS-STAMP-SS            PIC 9(02).
000710 01  WS-OPEN-STAMP-R REDEFINES WS-OPEN-STAMP PIC 9(14).
000720*    RAW CLOCK READ USED TO SEED THE SUFFIX GENERATOR.
000730 01  WS-CLOCK-TIME              PIC 9(08).
000740 01  WS-CLOCK-TIME-R REDEFINES WS-CLOCK-TIME.
000750     05  WS-CLOCK-HH            PIC 9(02).
000760     05  WS-CLOCK-MIN           PIC 9(02).
000770     05  WS-CLOCK-SS            PIC 9(02).
000780     05  WS-CLOCK-HUNDSEC       PIC 9(02).
000790*    LINEAR-CONGRUENTIAL WORK FIELDS FOR THE SUFFIX GENERATOR --
000800*    ACB-0289 REKEYS WS-SEED FROM THE CLOCK HUNDREDTHS SO
000810*    BACK-TO-BACK CALLS IN ONE BATCH STEP DO NOT DRAW THE SAME
000820*    SUFFIX.  ARITHMETIC STAYS IN DIVIDE/REMAINDER, NO FUNCTION.
000830 01  WS-RANDOM-FIELDS.
000840     05  WS-SEED                PIC 9(05)      COMP.
000850     05  WS-SEED-WORK           PIC 9(07)      COMP.
000860     05  WS-SEED-QUOT           PIC 9(03)      COMP.
000870     05  WS-CHAR-QUOT           PIC 9(03)      COMP.
000880     05  WS-CHAR-REM            PIC 9(02)      COMP.
000890     05  WS-CHAR-INDEX          PIC 9(02)      COMP.
000900*    ACB-0558 - 36-CHARACTER SUFFIX ALPHABET, 0-9 THEN A-Z, AS
000910*    AN OCCURS TABLE SO THE CHARSET IS AUDITABLE ONE ROW AT A
000920*    TIME.
000930 01  WS-SUFFIX-ALPHABET.
000940     05  FILLER                 PIC X(36)
000950             VALUE '0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
000960 01  WS-SUFFIX-ALPHABET-TBL REDEFINES WS-SUFFIX-ALPHABET.
000970     05  WS-SUFFIX-CHAR         PIC X(01)  OCCURS 36 TIMES.
000980*    SUFFIX-BUILD SUBSCRIPT PULLED TO A STANDALONE 77-LEVEL PER
000990*    SHOP CONVENTION FOR A LONE LOOP COUNTER.
001000 77  WS-SUFFIX-POS              PIC 9(01)      COMP.
001010 01  WS-SUFFIX-BUILD.
001020     05  WS-SUFFIX-OUT          PIC X(08).
001030 01  WS-ACCOUNT-NUMBER-WORK.
001040     05  WS-WORK-PREFIX         PIC X(08)      VALUE 'ALBARAKA'.
001050     05  WS-WORK-STAMP          PIC 9(14).
001060     05  WS-WORK-SUFFIX         PIC X(08).
001070     05  FILLER                 PIC X(20)      VALUE SPACES.
001080******************************************************************
001090 LINKAGE SECTION.
001100 01  LK-ACCOUNT-NUMBER          PIC X(50).
001110******************************************************************
001120 PROCEDURE DIVISION USING LK-ACCOUNT-NUMBER.
001130******************************************************************
001140 000-BUILD-ACCOUNT-NUMBER.
001150     PERFORM 100-GET-OPEN-STAMP
001160     PERFORM 200-BUILD-SUFFIX
001170     PERFORM 300-ASSEMBLE-NUMBER
001180     GOBACK.
001190 100-GET-OPEN-STAMP.
001200*       ACB-0401 - WINDOW THE 2-DIGIT YEAR INTO A 4-DIGIT
001210*       CENTURY BEFORE IT GOES INTO THE OPEN-STAMP.
001220     ACCEPT WS-TODAY-YYMMDD FROM DATE
001230     IF WS-TODAY-YY < 50
001240         COMPUTE WS-STAMP-CCYY = 2000 + WS-TODAY-YY
001250     ELSE
001260         COMPUTE WS-STAMP-CCYY = 1900 + WS-TODAY-YY
001270     END-IF
001280     MOVE WS-TODAY-MM        TO WS-STAMP-MM
001290     MOVE WS-TODAY-DD        TO WS-STAMP-DD
001300     ACCEPT WS-CLOCK-TIME FROM TIME
001310     MOVE WS-CLOCK-HH         TO WS-STAMP-HH
001320     MOVE WS-CLOCK-MIN        TO WS-STAMP-MIN
001330     MOVE WS-CLOCK-SS         TO WS-STAMP-SS.
001340 200-BUILD-SUFFIX.
001350*       ACB-0289 - SEED OFF THE CLOCK HUNDREDTHS SO TWO CALLS
001360*       IN THE SAME BATCH STEP DO NOT DRAW THE SAME SUFFIX.
001370     COMPUTE WS-SEED = (WS-CLOCK-HUNDSEC * 317) + 1
001380     MOVE SPACES TO WS-SUFFIX-OUT
001390     PERFORM 210-DRAW-ONE-CHAR
001400         VARYING WS-SUFFIX-POS FROM 1 BY 1
001410         UNTIL WS-SUFFIX-POS > 8.
001420 210-DRAW-ONE-CHAR.
001430     COMPUTE WS-SEED-WORK = (WS-SEED * 31) + 7
001440     DIVIDE WS-SEED-WORK BY 99991
001450         GIVING WS-SEED-QUOT
001460         REMAINDER WS-SEED
001470     DIVIDE WS-SEED BY 36
001480         GIVING WS-CHAR-QUOT
001490         REMAINDER WS-CHAR-REM
001500     COMPUTE WS-CHAR-INDEX = WS-CHAR-REM + 1
001510     MOVE WS-SUFFIX-CHAR(WS-CHAR-INDEX)
001520         TO WS-SUFFIX-OUT(WS-SUFFIX-POS:1).
001530 300-ASSEMBLE-NUMBER.
001540     MOVE WS-OPEN-STAMP-R  TO WS-WORK-STAMP
001550     MOVE WS-SUFFIX-OUT    TO WS-WORK-SUFFIX
001560     MOVE WS-ACCOUNT-NUMBER-WORK TO LK-ACCOUNT-NUMBER.
